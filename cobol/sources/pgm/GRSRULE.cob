000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRSRULE.
000500 AUTHOR.         R F TEMPLE.
000600 INSTALLATION.   GRSEE PHYSICAL SECURITY COMPLIANCE UNIT.
000700 DATE-WRITTEN.   22 MARCH 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - EVALUATES ONE PHYSICAL-SECURITY
001200*               OR ENVIRONMENTAL SENSOR EVENT AGAINST THE FOUR
001300*               STANDING COMPLIANCE POLICIES AND RETURNS THE
001400*               POLICY RESULT, THE ISO 27001 / PCI-DSS MAPPING
001500*               AND ANY INCIDENT SUGGESTION.  NO FILES ARE
001600*               OPENED BY THIS ROUTINE - IT IS A PURE FUNCTION
001700*               OF THE EVENT PASSED IN THE LINKAGE SECTION.
001800*               CALLED FROM GRSMAIN (ONE CALL PER EVENT READ)
001900*               AND FROM GRSLKUP (EVENT DETAIL LOOKUP).
002000*
002100*---------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*---------------------------------------------------------------*
002400* GRS0001 22/03/1991 RFT  - INITIAL VERSION - RULES PA-001 AND
002500*                           PA-002 ONLY (RFID DENIED, AFTER-
002600*                           HOURS MOTION)
002700*---------------------------------------------------------------*
002800* GRS0004 14/07/1992 RFT  - RULE ENV-001 ADDED - SERVER ROOM
002900*                           TEMPERATURE THRESHOLD BREACH
003000*---------------------------------------------------------------*
003100* GRS0008 03/12/1994 CMY  - RULE CCTV-001 ADDED (CAMERA TAMPER)
003200*                           PER FACILITIES SECURITY REQUEST 94-71
003300*---------------------------------------------------------------*
003400* GRS0011 19/06/1998 JBW  - Y2K REVIEW: TIMESTAMP COMPARE IS
003500*                           STRING-WISE ON A 4-DIGIT YEAR, NO
003600*                           WINDOWING LOGIC PRESENT - PASSED
003700*---------------------------------------------------------------*
003800* GRS0015 09/02/2001 JBW  - CR-1140 SEVERITY IS NOW UPPER-CASED
003900*                           AND TRIMMED BEFORE BUCKETING SO A
004000*                           LOWER-CASE FEED FROM THE NEW MQTT
004100*                           SIMULATOR DOES NOT DROP EVENTS
004200*---------------------------------------------------------------*
004300 EJECT
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                       ON  STATUS IS U0-ON
005300                       OFF STATUS IS U0-OFF
005400                   CLASS ALPHA-NUMERIC-CLASS IS
005500                       "0123456789"
005600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES - CALLED FUNCTION ROUTINE.
006100
006200*****************************************************************
006300 DATA DIVISION.
006400*****************************************************************
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  FILLER                          PIC X(24) VALUE
006900     "** PROGRAM GRSRULE   **".
007000
007100 01  WS-EVENT-TYPE-WORK              PIC X(25).
007200 01  WS-ZONE-WORK                    PIC X(15).
007300 01  WS-SEVERITY-WORK                PIC X(10).
007400
007500 01  WS-TIMESTAMP-WORK               PIC X(19).
007600 01  WS-TIMESTAMP-BREAKOUT REDEFINES WS-TIMESTAMP-WORK.
007700     05  WS-TS-DATE-PART             PIC X(10).
007800     05  WS-TS-SEPARATOR             PIC X(01).
007900     05  WS-TS-TIME-PART             PIC X(08).
008000 01  WS-TS-TIME-BREAKOUT.
008100     05  WS-TS-TIME-COPY             PIC X(08).
008200     05  WS-TS-TIME-COPY-R REDEFINES WS-TS-TIME-COPY.
008300         10  WS-TS-HH                PIC X(02).
008400         10  FILLER                  PIC X(01).
008500         10  WS-TS-MI                PIC X(02).
008600         10  FILLER                  PIC X(01).
008700         10  WS-TS-SS                PIC X(02).
008800
008900 01  WS-HHMMSS-NUMERIC               PIC 9(06) COMP.
009000 01  WS-HHMMSS-EDIT.
009100     05  WS-HH-EDIT                  PIC 9(02).
009200     05  WS-MI-EDIT                  PIC 9(02).
009300     05  WS-SS-EDIT                  PIC 9(02).
009400
009500 01  WS-FLAGS.
009600     05  WS-HAVE-TIMESTAMP           PIC X(01).
009700         88  WS-HAVE-TIMESTAMP-YES        VALUE "Y".
009800         88  WS-HAVE-TIMESTAMP-NO         VALUE "N".
009900     05  WS-AFTER-HOURS-FLAG         PIC X(01).
010000         88  WS-AFTER-HOURS-YES           VALUE "Y".
010100         88  WS-AFTER-HOURS-NO            VALUE "N".
010200     05  WS-RULE-MATCHED-FLAG        PIC X(01).
010300         88  WS-RULE-MATCHED              VALUE "Y".
010400         88  WS-RULE-NOT-MATCHED           VALUE "N".
010500
010600 01  WS-BUSINESS-START               PIC 9(06) COMP VALUE 080000.
010700 01  WS-BUSINESS-END                 PIC 9(06) COMP VALUE 180000.
010800
010900 77  WS-CALL-COUNT                   PIC 9(07) COMP VALUE ZERO.
011000
011100*****************************************************************
011200 LINKAGE SECTION.
011300*****************************************************************
011400     COPY GRSPOLR.
011500
011600*****************************************************************
011700 PROCEDURE DIVISION USING GRS-RULE-PARMS.
011800*****************************************************************
011900 MAIN-MODULE.
012000     ADD 1 TO WS-CALL-COUNT.
012100     PERFORM A000-EDIT-INPUT
012200         THRU A099-EDIT-INPUT-EX.
012300     PERFORM B000-PARSE-TIMESTAMP
012400         THRU B099-PARSE-TIMESTAMP-EX.
012500     MOVE "N" TO WS-RULE-MATCHED-FLAG.
012600     PERFORM C100-RULE-PA-001
012700         THRU C199-RULE-PA-001-EX.
012800     IF  WS-RULE-NOT-MATCHED
012900         PERFORM C200-RULE-PA-002
013000             THRU C299-RULE-PA-002-EX
013100     END-IF.
013200     IF  WS-RULE-NOT-MATCHED
013300         PERFORM C300-RULE-ENV-001
013400             THRU C399-RULE-ENV-001-EX
013500     END-IF.
013600     IF  WS-RULE-NOT-MATCHED
013700         PERFORM C400-RULE-CCTV-001
013800             THRU C499-RULE-CCTV-001-EX
013900     END-IF.
014000     IF  WS-RULE-NOT-MATCHED
014100         PERFORM C900-DEFAULT-RESULT
014200             THRU C999-DEFAULT-RESULT-EX
014300     END-IF.
014400     GOBACK.
014500
014600*-----------------------------------------------------------*
014700*  EDIT AND NORMALISE THE INBOUND EVENT FIELDS               *
014800*-----------------------------------------------------------*
014900 A000-EDIT-INPUT.
015000     INITIALIZE GRS-RULE-OUTPUT.
015100     MOVE GRS-RULE-EVENT-TYPE     TO WS-EVENT-TYPE-WORK.
015200     INSPECT WS-EVENT-TYPE-WORK
015300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
015400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015500     IF  WS-EVENT-TYPE-WORK = SPACES
015600         MOVE "UNKNOWN"           TO WS-EVENT-TYPE-WORK
015700     END-IF.
015800
015900     MOVE GRS-RULE-ZONE           TO WS-ZONE-WORK.
016000     IF  WS-ZONE-WORK = SPACES
016100         MOVE "UNKNOWN"           TO WS-ZONE-WORK
016200     END-IF.
016300
016400     MOVE GRS-RULE-SEVERITY       TO WS-SEVERITY-WORK.
016500     INSPECT WS-SEVERITY-WORK
016600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800     IF  WS-SEVERITY-WORK = SPACES
016900         MOVE "LOW"               TO WS-SEVERITY-WORK
017000     END-IF.
017100 A099-EDIT-INPUT-EX.
017200     EXIT.
017300
017400*-----------------------------------------------------------*
017500*  PARSE "YYYY-MM-DDTHH:MM:SS", DISCARD ANYTHING AFTER A     *
017600*  "+" OR "Z", DERIVE THE AFTER-HOURS TEST                   *
017700*-----------------------------------------------------------*
017800 B000-PARSE-TIMESTAMP.
017900     MOVE "N" TO WS-HAVE-TIMESTAMP.
018000     MOVE "N" TO WS-AFTER-HOURS-FLAG.
018100     MOVE GRS-RULE-TIMESTAMP TO WS-TIMESTAMP-WORK.
018200     IF  WS-TIMESTAMP-WORK = SPACES
018300         GO TO B099-PARSE-TIMESTAMP-EX
018400     END-IF.
018500     IF  WS-TS-DATE-PART = SPACES
018600         GO TO B099-PARSE-TIMESTAMP-EX
018700     END-IF.
018800     MOVE WS-TS-TIME-PART TO WS-TS-TIME-COPY.
018900     IF  WS-TS-HH NOT NUMERIC
019000      OR WS-TS-MI NOT NUMERIC
019100      OR WS-TS-SS NOT NUMERIC
019200         GO TO B099-PARSE-TIMESTAMP-EX
019300     END-IF.
019400     MOVE "Y" TO WS-HAVE-TIMESTAMP.
019500     MOVE WS-TS-HH TO WS-HH-EDIT.
019600     MOVE WS-TS-MI TO WS-MI-EDIT.
019700     MOVE WS-TS-SS TO WS-SS-EDIT.
019800     COMPUTE WS-HHMMSS-NUMERIC =
019900         (WS-HH-EDIT * 10000) + (WS-MI-EDIT * 100) + WS-SS-EDIT.
020000     IF  WS-HHMMSS-NUMERIC < WS-BUSINESS-START
020100      OR WS-HHMMSS-NUMERIC > WS-BUSINESS-END
020200         MOVE "Y" TO WS-AFTER-HOURS-FLAG
020300     END-IF.
020400 B099-PARSE-TIMESTAMP-EX.
020500     EXIT.
020600
020700*-----------------------------------------------------------*
020800*  RULE 1 - POL-PA-001 UNAUTHORISED PHYSICAL ACCESS ATTEMPT  *
020900*-----------------------------------------------------------*
021000 C100-RULE-PA-001.
021100     IF  WS-EVENT-TYPE-WORK = "RFID_ACCESS_DENIED"
021200         MOVE "POL-PA-001"                TO GRS-RULE-POLICY-ID
021300         MOVE "Unauthorized physical access attempt"
021400                                           TO GRS-RULE-POLICY-NAME
021500         MOVE "Y"                         TO GRS-RULE-IS-VIOLATION
021600         MOVE "RFID access was denied (possible unauthorized
021700-    " attempt)"
021800                                           TO GRS-RULE-REASON
021900         MOVE "A.11.1.2"
022000                                       TO GRS-RULE-ISO-CONTROL-ID
022100         MOVE "Physical entry controls"   TO GRS-RULE-ISO-TITLE
022200         MOVE "Req. 9"                    TO GRS-RULE-PCI-REQ-ID
022300         MOVE "Restrict physical access to cardholder data"
022400                                           TO GRS-RULE-PCI-TITLE
022500         MOVE "Y"
022600                                       TO GRS-RULE-CREATE-INCIDENT
022700         MOVE "UNAUTHORIZED_ACCESS_ATTEMPT"
022800                                        TO GRS-RULE-INCIDENT-TYPE
022900         MOVE "Y"                       TO WS-RULE-MATCHED-FLAG
023000     END-IF.
023100 C199-RULE-PA-001-EX.
023200     EXIT.
023300
023400*-----------------------------------------------------------*
023500*  RULE 2 - POL-PA-002 AFTER-HOURS MOTION IN RESTRICTED ZONE *
023600*-----------------------------------------------------------*
023700 C200-RULE-PA-002.
023800     IF  WS-EVENT-TYPE-WORK = "MOTION_DETECTED"
023900     AND WS-AFTER-HOURS-YES
024000     AND (WS-ZONE-WORK = "CASH_VAULT"
024100         OR WS-ZONE-WORK = "SERVER_ROOM")
024200         MOVE "POL-PA-002"                TO GRS-RULE-POLICY-ID
024300         MOVE "After-hours motion in restricted zone"
024400                                           TO GRS-RULE-POLICY-NAME
024500         MOVE "Y"                         TO GRS-RULE-IS-VIOLATION
024600         STRING "Motion detected after-hours in restricted zone ("
024700                 DELIMITED BY SIZE
024800                WS-ZONE-WORK             DELIMITED BY SPACE
024900                ")"                      DELIMITED BY SIZE
025000             INTO GRS-RULE-REASON
025100         MOVE "A.11.1.1"               TO GRS-RULE-ISO-CONTROL-ID
025200         MOVE "Physical security perimeter"
025300                                        TO GRS-RULE-ISO-TITLE
025400         MOVE "Req. 9"                  TO GRS-RULE-PCI-REQ-ID
025500         MOVE "Restrict physical access to cardholder data"
025600                                        TO GRS-RULE-PCI-TITLE
025700         MOVE "Y"                     TO GRS-RULE-CREATE-INCIDENT
025800         MOVE "SUSPICIOUS_AFTER_HOURS_ACTIVITY"
025900                                      TO GRS-RULE-INCIDENT-TYPE
026000         MOVE "Y"                     TO WS-RULE-MATCHED-FLAG
026100     END-IF.
026200 C299-RULE-PA-002-EX.
026300     EXIT.
026400
026500*-----------------------------------------------------------*
026600*  RULE 3 - POL-ENV-001 ENVIRONMENTAL THRESHOLD BREACH       *
026700*-----------------------------------------------------------*
026800 C300-RULE-ENV-001.
026900     IF  WS-EVENT-TYPE-WORK = "TEMP_THRESHOLD_EXCEEDED"
027000     AND WS-ZONE-WORK = "SERVER_ROOM"
027100         MOVE "POL-ENV-001"               TO GRS-RULE-POLICY-ID
027200         MOVE "Environmental threshold breach"
027300                                           TO GRS-RULE-POLICY-NAME
027400         MOVE "Y"                         TO GRS-RULE-IS-VIOLATION
027500         MOVE "Temperature exceeded threshold in server room"
027600                                           TO GRS-RULE-REASON
027700         MOVE "A.11.2.2"
027800                                       TO GRS-RULE-ISO-CONTROL-ID
027900         MOVE "Supporting utilities"      TO GRS-RULE-ISO-TITLE
028000         MOVE "Req. 9"                    TO GRS-RULE-PCI-REQ-ID
028100         MOVE "Protect systems from environmental threats"
028200                                           TO GRS-RULE-PCI-TITLE
028300         MOVE "Y"
028400                                       TO GRS-RULE-CREATE-INCIDENT
028500         MOVE "ENVIRONMENTAL_RISK"
028600                                        TO GRS-RULE-INCIDENT-TYPE
028700         MOVE "Y"                       TO WS-RULE-MATCHED-FLAG
028800     END-IF.
028900 C399-RULE-ENV-001-EX.
029000     EXIT.
029100
029200*-----------------------------------------------------------*
029300*  RULE 4 - POL-CCTV-001 CCTV TAMPER DETECTION               *
029400*-----------------------------------------------------------*
029500 C400-RULE-CCTV-001.
029600     IF  WS-EVENT-TYPE-WORK = "CAMERA_TAMPER_DETECTED"
029700         MOVE "POL-CCTV-001"              TO GRS-RULE-POLICY-ID
029800         MOVE "CCTV tamper detection"     TO GRS-RULE-POLICY-NAME
029900         MOVE "Y"                         TO GRS-RULE-IS-VIOLATION
030000         MOVE "Camera tamper detected (possible attempt to
030100-    " disable surveillance)"
030200                                           TO GRS-RULE-REASON
030300         MOVE "A.11.1.4"
030400                                       TO GRS-RULE-ISO-CONTROL-ID
030500         MOVE "Protecting against external and environmental
030600-    " threats"
030700                                           TO GRS-RULE-ISO-TITLE
030800         MOVE "Req. 9"                    TO GRS-RULE-PCI-REQ-ID
030900         MOVE "Use video cameras and protect them from tampering"
031000                                           TO GRS-RULE-PCI-TITLE
031100         MOVE "Y"
031200                                       TO GRS-RULE-CREATE-INCIDENT
031300         MOVE "SURVEILLANCE_TAMPER"
031400                                        TO GRS-RULE-INCIDENT-TYPE
031500         MOVE "Y"                       TO WS-RULE-MATCHED-FLAG
031600     END-IF.
031700 C499-RULE-CCTV-001-EX.
031800     EXIT.
031900
032000*-----------------------------------------------------------*
032100*  NO RULE MATCHED - EVENT IS COMPLIANT                      *
032200*-----------------------------------------------------------*
032300 C900-DEFAULT-RESULT.
032400     MOVE SPACES                      TO GRS-RULE-POLICY-ID
032500                                          GRS-RULE-POLICY-NAME
032600     MOVE "N"                         TO GRS-RULE-IS-VIOLATION
032700     MOVE "No policy violation detected"
032800                                       TO GRS-RULE-REASON
032900     MOVE SPACES                      TO GRS-RULE-ISO-CONTROL-ID
033000                                          GRS-RULE-ISO-TITLE
033100                                          GRS-RULE-PCI-REQ-ID
033200                                          GRS-RULE-PCI-TITLE
033300     MOVE "N"                         TO GRS-RULE-CREATE-INCIDENT
033400     MOVE SPACES                      TO GRS-RULE-INCIDENT-TYPE.
033500 C999-DEFAULT-RESULT-EX.
033600     EXIT.
033700*****************************************************************
033800*************** END OF PROGRAM SOURCE - GRSRULE *****************
033900*****************************************************************
