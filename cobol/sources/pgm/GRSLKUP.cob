000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRSLKUP.
000500 AUTHOR.         J B WONG.
000600 INSTALLATION.   GRSEE PHYSICAL SECURITY COMPLIANCE UNIT.
000700 DATE-WRITTEN.   08 SEPTEMBER 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - RETURNS THE FULL COMPLIANCE
001200*               DETAIL FOR ONE EVENT ID FROM THE IN-MEMORY EVENT
001300*               TABLE BUILT BY GRSMAIN.  THE TABLE IS NOT KEYED
001400*               OR INDEXED FOR RETRIEVAL - THIS ROUTINE DOES A
001500*               STRAIGHT LINEAR SEARCH BY EVENT ID AS THE TABLE
001600*               IS BUILT FRESH EACH RUN AND IS NEVER SORTED BY
001700*               EVENT ID (ONLY BY TIMESTAMP - SEE GRSMAIN D000).
001800*               IF THE EVENT IS FOUND, THE RESULT ALREADY HELD
001900*               IN THE TABLE IS RETURNED - GRSRULE IS NOT CALLED
002000*               AGAIN, SINCE THE TABLE ENTRY IS THE RESULT OF
002100*               THAT CALL MADE DURING THE MAIN RUN.
002200*
002300*---------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*---------------------------------------------------------------*
002600* GRS0009 08/09/1996 CMY  - INITIAL VERSION FOR THE SECURITY
002700*                           OFFICE "LOOK UP ONE EVENT" ENQUIRY
002800*                           SCREEN (REQUEST 96-114)
002900*---------------------------------------------------------------*
003000* GRS0011 19/06/1998 JBW  - Y2K REVIEW: NO DATE ARITHMETIC IN
003100*                           THIS ROUTINE - PASSED
003200*---------------------------------------------------------------*
003300* GRS0015 09/02/2001 JBW  - CR-1140 EVENT ID COMPARE MADE CASE
003400*                           SENSITIVE TO MATCH THE MQTT FEED -
003500*                           PREVIOUSLY FOLDED TO UPPER CASE ONLY
003600*---------------------------------------------------------------*
003700 EJECT
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - THE EVENT TABLE IS PASSED BY REFERENCE FROM
005200*    GRSMAIN, SEE LINKAGE SECTION BELOW.
005300
005400*****************************************************************
005500 DATA DIVISION.
005600*****************************************************************
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  FILLER                          PIC X(24) VALUE
006100     "** PROGRAM GRSLKUP   **".
006200
006300 77  WS-SEARCH-SUB                   PIC 9(05) COMP.
006400 01  WS-FOUND-FLAG                   PIC X(01).
006500     88  WS-EVENT-FOUND                   VALUE "Y".
006600     88  WS-EVENT-NOT-FOUND                VALUE "N".
006700
006800*****************************************************************
006900 LINKAGE SECTION.
007000*****************************************************************
007100     COPY GRSWORK.
007200
007300 01  GRS-LOOKUP-PARMS.
007400     05  GRS-LKUP-INPUT.
007500         10  GRS-LKUP-EVENT-ID       PIC X(40).
007600     05  GRS-LKUP-OUTPUT.
007700         10  GRS-LKUP-FOUND-FLAG     PIC X(01).
007800             88  GRS-LKUP-WAS-FOUND        VALUE "Y".
007900             88  GRS-LKUP-NOT-FOUND        VALUE "N".
008000         10  GRS-LKUP-TIMESTAMP      PIC X(19).
008100         10  GRS-LKUP-DEVICE-TYPE    PIC X(10).
008200         10  GRS-LKUP-ZONE           PIC X(15).
008300         10  GRS-LKUP-EVENT-TYPE     PIC X(25).
008400         10  GRS-LKUP-SEVERITY       PIC X(10).
008500         10  GRS-LKUP-SUMMARY        PIC X(60).
008600         10  GRS-LKUP-STATUS         PIC X(09).
008700         10  GRS-LKUP-POLICY-ID      PIC X(12).
008800         10  GRS-LKUP-POLICY-NAME    PIC X(50).
008900         10  GRS-LKUP-REASON         PIC X(70).
009000         10  GRS-LKUP-ISO-CONTROL-ID PIC X(10).
009100         10  GRS-LKUP-ISO-TITLE      PIC X(60).
009200         10  GRS-LKUP-PCI-REQ-ID     PIC X(10).
009300         10  GRS-LKUP-PCI-TITLE      PIC X(60).
009400         10  GRS-LKUP-INCIDENT-TYPE  PIC X(35).
009500        10  FILLER                  PIC X(04).
009600
009700*****************************************************************
009800 PROCEDURE DIVISION USING GRS-WORK-AREA
009900                          GRS-LOOKUP-PARMS.
010000*****************************************************************
010100 MAIN-MODULE.
010200     PERFORM A000-SEARCH-EVENT-TABLE
010300         THRU A099-SEARCH-EVENT-TABLE-EX.
010400     IF  WS-EVENT-FOUND
010500         PERFORM B000-RETURN-EVENT-DETAIL
010600             THRU B099-RETURN-EVENT-DETAIL-EX
010700     ELSE
010800         PERFORM C000-RETURN-NOT-FOUND
010900             THRU C099-RETURN-NOT-FOUND-EX
011000     END-IF.
011100     GOBACK.
011200
011300*-----------------------------------------------------------*
011400*  LINEAR SEARCH OVER THE EVENT TABLE BY EVENT ID.  THE      *
011500*  TABLE IS NOT SORTED OR KEYED BY EVENT ID SO THIS IS A     *
011600*  STRAIGHT TOP-TO-BOTTOM SCAN, NOT A SEARCH ALL.            *
011700*-----------------------------------------------------------*
011800 A000-SEARCH-EVENT-TABLE.
011900     MOVE "N" TO WS-FOUND-FLAG.
012000     IF  GRS-WK-TOTAL-EVENTS = 0
012100         GO TO A099-SEARCH-EVENT-TABLE-EX
012200     END-IF.
012300     MOVE 1 TO WS-SEARCH-SUB.
012400     PERFORM A100-TEST-ONE-ENTRY
012500         THRU A199-TEST-ONE-ENTRY-EX
012600         UNTIL WS-SEARCH-SUB > GRS-WK-TOTAL-EVENTS
012700            OR WS-EVENT-FOUND.
012800 A099-SEARCH-EVENT-TABLE-EX.
012900     EXIT.
013000
013100 A100-TEST-ONE-ENTRY.
013200     SET GRS-EVT-IDX TO WS-SEARCH-SUB.
013300     IF  GRS-TBL-EVENT-ID(GRS-EVT-IDX) = GRS-LKUP-EVENT-ID
013400         MOVE "Y" TO WS-FOUND-FLAG
013500     ELSE
013600         ADD 1 TO WS-SEARCH-SUB
013700     END-IF.
013800 A199-TEST-ONE-ENTRY-EX.
013900     EXIT.
014000
014100*-----------------------------------------------------------*
014200*  EVENT FOUND - RETURN THE STORED RESULT.  GRS-EVT-IDX IS   *
014300*  LEFT POINTING AT THE MATCHING ENTRY BY A100 ABOVE.        *
014400*-----------------------------------------------------------*
014500 B000-RETURN-EVENT-DETAIL.
014600     MOVE "Y" TO GRS-LKUP-FOUND-FLAG.
014700     MOVE GRS-TBL-TIMESTAMP(GRS-EVT-IDX)   TO GRS-LKUP-TIMESTAMP.
014800     MOVE GRS-TBL-DEVICE-TYPE(GRS-EVT-IDX) TO
014900          GRS-LKUP-DEVICE-TYPE.
015000     MOVE GRS-TBL-ZONE(GRS-EVT-IDX)         TO GRS-LKUP-ZONE.
015100     MOVE GRS-TBL-EVENT-TYPE(GRS-EVT-IDX)   TO
015200          GRS-LKUP-EVENT-TYPE.
015300     MOVE GRS-TBL-SEVERITY(GRS-EVT-IDX)     TO GRS-LKUP-SEVERITY.
015400     MOVE GRS-TBL-SUMMARY(GRS-EVT-IDX)      TO GRS-LKUP-SUMMARY.
015500     MOVE GRS-TBL-STATUS(GRS-EVT-IDX)       TO GRS-LKUP-STATUS.
015600     MOVE GRS-TBL-POLICY-ID(GRS-EVT-IDX)    TO
015700          GRS-LKUP-POLICY-ID.
015800     MOVE GRS-TBL-POLICY-NAME(GRS-EVT-IDX)  TO
015900          GRS-LKUP-POLICY-NAME.
016000     MOVE GRS-TBL-REASON(GRS-EVT-IDX)       TO GRS-LKUP-REASON.
016100     MOVE GRS-TBL-ISO-CONTROL-ID(GRS-EVT-IDX) TO
016200          GRS-LKUP-ISO-CONTROL-ID.
016300     MOVE GRS-TBL-ISO-TITLE(GRS-EVT-IDX)    TO
016400          GRS-LKUP-ISO-TITLE.
016500     MOVE GRS-TBL-PCI-REQ-ID(GRS-EVT-IDX)   TO
016600          GRS-LKUP-PCI-REQ-ID.
016700     MOVE GRS-TBL-PCI-TITLE(GRS-EVT-IDX)    TO
016800          GRS-LKUP-PCI-TITLE.
016900     MOVE GRS-TBL-INCIDENT-TYPE(GRS-EVT-IDX) TO
017000          GRS-LKUP-INCIDENT-TYPE.
017100 B099-RETURN-EVENT-DETAIL-EX.
017200     EXIT.
017300
017400*-----------------------------------------------------------*
017500*  EVENT NOT FOUND - CLEAR THE OUTPUT AREA AND SAY SO        *
017600*-----------------------------------------------------------*
017700 C000-RETURN-NOT-FOUND.
017800     MOVE SPACES TO GRS-LKUP-OUTPUT.
017900     MOVE "N" TO GRS-LKUP-FOUND-FLAG.
018000 C099-RETURN-NOT-FOUND-EX.
018100     EXIT.
018200*****************************************************************
018300*************** END OF PROGRAM SOURCE - GRSLKUP *****************
018400*****************************************************************
