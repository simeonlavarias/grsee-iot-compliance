000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRSMAIN.
000500 AUTHOR.         R F TEMPLE.
000600 INSTALLATION.   GRSEE PHYSICAL SECURITY COMPLIANCE UNIT.
000700 DATE-WRITTEN.   22 MARCH 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE GRSEE PHYSICAL
001200*               SECURITY COMPLIANCE RUN.  READS THE SENSOR
001300*               EVENT EXTRACT, SORTS IT NEWEST-FIRST, CALLS
001400*               GRSRULE ONCE PER EVENT TO EVALUATE THE FOUR
001500*               STANDING POLICIES, ACCUMULATES THE COMPLIANCE
001600*               KPIS AND THE PER-ZONE BREAKDOWN, WRITES THE
001700*               ENRICHED EVENT LISTING AND HANDS THE RESULTS
001800*               TO GRSRPT TO PRINT THE AUDIT REPORT.
001900*
002000*---------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*---------------------------------------------------------------*
002300* GRS0001 22/03/1991 RFT  - INITIAL VERSION - SINGLE PASS OVER
002400*                           THE EVENT EXTRACT, CALLS GRSRULE
002500*---------------------------------------------------------------*
002600* GRS0005 14/07/1992 RFT  - PER-ZONE BREAKDOWN AND THRESHOLD
002700*                           STATUS ADDED FOR THE QUARTERLY
002800*                           SECURITY COMMITTEE PACK
002900*---------------------------------------------------------------*
003000* GRS0010 27/07/1996 CMY  - EVENT TABLE EXPANDED 500 TO 5000
003100*                           OCCURS, IN-MEMORY EXCHANGE SORT
003200*                           REPLACED THE OLD 500-ENTRY BUBBLE
003300*---------------------------------------------------------------*
003400* GRS0013 11/02/1999 JBW  - TOP-5 EVENT TYPE / ZONE AND RECENT
003500*                           ALERTS STATISTICS ADDED FOR THE
003600*                           SECURITY DASHBOARD FEED (END-OF-JOB
003700*                           CONSOLE DISPLAY ONLY, NOT PRINTED)
003800*---------------------------------------------------------------*
003900* GRS0016 09/02/2001 JBW  - CR-1140 CALL TO GRSRPT MOVED AFTER
004000*                           THE EVENTS LISTING IS WRITTEN SO A
004100*                           REPORT FAILURE DOES NOT LOSE THE
004200*                           LISTING
004300*---------------------------------------------------------------*
004400 EJECT
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   C01 IS TOP-OF-FORM
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                       ON  STATUS IS U0-ON
005500                       OFF STATUS IS U0-OFF
005600                   UPSI-1 IS UPSI-SWITCH-1
005700                       ON  STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT EVENTS-FILE      ASSIGN TO EVENTS-FILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WK-C-EVT-FILE-STATUS.
006500
006600     SELECT EVENTS-LIST-FILE ASSIGN TO EVTLIST
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WK-C-LST-FILE-STATUS.
006900
007000*****************************************************************
007100 DATA DIVISION.
007200*****************************************************************
007300 FILE SECTION.
007400 FD  EVENTS-FILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS GRS-EVENT-RECORD.
007700     COPY GRSEVT.
007800
007900 FD  EVENTS-LIST-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS GRS-LIST-RECORD.
008200 01  GRS-LIST-RECORD.
008300     05  GRS-LST-EVENT-ID           PIC X(40).
008400     05  GRS-LST-TIMESTAMP          PIC X(19).
008500     05  GRS-LST-DEVICE-TYPE        PIC X(10).
008600     05  GRS-LST-ZONE               PIC X(15).
008700     05  GRS-LST-EVENT-TYPE         PIC X(25).
008800     05  GRS-LST-SEVERITY           PIC X(10).
008900     05  GRS-LST-SUMMARY            PIC X(60).
009000     05  GRS-LST-COMPLIANCE-STATUS  PIC X(09).
009100     05  FILLER                     PIC X(12).
009200 01  GRS-LIST-RECORD-R REDEFINES GRS-LIST-RECORD.
009300     05  GRS-LST-KEY                PIC X(59).
009400     05  FILLER                     PIC X(133).
009500
009600 WORKING-STORAGE SECTION.
009700 01  FILLER                          PIC X(24) VALUE
009800     "** PROGRAM GRSMAIN   **".
009900
010000     COPY GRSWORK.
010100
010200 01  WK-C-EVT-FILE-STATUS            PIC X(02).
010300     88  WK-C-EVT-SUCCESSFUL              VALUE "00".
010400     88  WK-C-EVT-END-OF-FILE             VALUE "10".
010500 01  WK-C-LST-FILE-STATUS            PIC X(02).
010600     88  WK-C-LST-SUCCESSFUL              VALUE "00".
010700
010800 01  WS-END-OF-EVENTS-FLAG           PIC X(01).
010900     88  WS-END-OF-EVENTS                 VALUE "Y".
011000     88  WS-NOT-END-OF-EVENTS             VALUE "N".
011100
011200 01  WS-EVT-SWAP                     PIC X(505).
011300
011400 01  WS-ZONE-SWAP.
011500     05  WS-ZS-ZONE                  PIC X(15).
011600     05  WS-ZS-TOTAL                 PIC 9(05) COMP.
011700     05  WS-ZS-VIOLATIONS            PIC 9(05) COMP.
011800     05  WS-ZS-PCT                   PIC 9(03)V9(01).
011900     05  WS-ZS-STATUS                PIC X(16).
012000
012100 01  WS-EVTYPE-SWAP.
012200     05  WS-ES-EVENT-TYPE            PIC X(25).
012300     05  WS-ES-COUNT                 PIC 9(05) COMP.
012400
012500 01  WS-RUN-DATE-TIME.
012600     05  WS-RUN-DATE                 PIC 9(08).
012700     05  WS-RUN-TIME                 PIC 9(06).
012800
012900 01  WS-TOP-SELECT-DONE-FLAG         PIC X(50) VALUE SPACES.
013000*                        ONE BYTE PER EVTYPE/ZONE TABLE ENTRY,
013100*                        "X" ONCE THAT ENTRY HAS BEEN PICKED
013200*                        FOR THE TOP-5 SELECTION.
013300
013400 77  WS-BEST-COUNT                   PIC 9(05) COMP.
013500 77  WS-BEST-SUB                     PIC 9(05) COMP.
013600
013700 01  WS-ALERT-SEVERITY               PIC X(10).
013800
013900 01  WS-WK-FOUND-SW                   PIC X(01) VALUE "N".
014000
014100*****************************************************************
014200 PROCEDURE DIVISION.
014300*****************************************************************
014400 MAIN-MODULE.
014500     PERFORM A000-INITIALIZE
014600         THRU A099-INITIALIZE-EX.
014700     PERFORM B000-OPEN-FILES
014800         THRU B099-OPEN-FILES-EX.
014900     PERFORM C000-LOAD-EVENTS
015000         THRU C099-LOAD-EVENTS-EX.
015100     PERFORM D000-SORT-EVENTS-DESC
015200         THRU D099-SORT-EVENTS-DESC-EX.
015300     PERFORM E000-EVALUATE-EVENTS
015400         THRU E099-EVALUATE-EVENTS-EX.
015500     PERFORM F000-COMPUTE-OVERALL-PCTS
015600         THRU F099-COMPUTE-OVERALL-PCTS-EX.
015700     PERFORM G000-COMPUTE-ZONE-STATUS
015800         THRU G099-COMPUTE-ZONE-STATUS-EX.
015900     PERFORM H000-SORT-ZONES-ASC
016000         THRU H099-SORT-ZONES-ASC-EX.
016100     PERFORM I000-DERIVE-TOP-FIVE
016200         THRU I099-DERIVE-TOP-FIVE-EX.
016300     PERFORM J000-DERIVE-RECENT-ALERTS
016400         THRU J099-DERIVE-RECENT-ALERTS-EX.
016500     PERFORM K000-WRITE-EVENTS-LIST
016600         THRU K099-WRITE-EVENTS-LIST-EX.
016700     PERFORM L000-CALL-REPORT-WRITER
016800         THRU L099-CALL-REPORT-WRITER-EX.
016900     PERFORM M000-DISPLAY-JOB-STATISTICS
017000         THRU M099-DISPLAY-JOB-STATISTICS-EX.
017100     PERFORM Z000-CLOSE-FILES
017200         THRU Z099-CLOSE-FILES-EX.
017300     GOBACK.
017400
017500*-----------------------------------------------------------*
017600*  INITIALISE COUNTERS AND WORK AREAS FOR THE RUN            *
017700*-----------------------------------------------------------*
017800 A000-INITIALIZE.
017900     INITIALIZE GRS-WORK-AREA.
018000     MOVE 090.0 TO GRS-WK-THRESHOLD-PCT.
018100     MOVE "N"   TO WS-END-OF-EVENTS-FLAG.
018200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018300     ACCEPT WS-RUN-TIME FROM TIME.
018400 A099-INITIALIZE-EX.
018500     EXIT.
018600
018700*-----------------------------------------------------------*
018800*  OPEN THE EVENT EXTRACT AND THE ENRICHED LISTING           *
018900*-----------------------------------------------------------*
019000 B000-OPEN-FILES.
019100     OPEN INPUT  EVENTS-FILE.
019200     IF  NOT WK-C-EVT-SUCCESSFUL
019300         DISPLAY "GRSMAIN - OPEN FILE ERROR - EVENTS-FILE"
019400         DISPLAY "FILE STATUS IS " WK-C-EVT-FILE-STATUS
019500         GO TO Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700     OPEN OUTPUT EVENTS-LIST-FILE.
019800     IF  NOT WK-C-LST-SUCCESSFUL
019900         DISPLAY "GRSMAIN - OPEN FILE ERROR - EVENTS-LIST-FILE"
020000         DISPLAY "FILE STATUS IS " WK-C-LST-FILE-STATUS
020100         GO TO Y900-ABNORMAL-TERMINATION
020200     END-IF.
020300 B099-OPEN-FILES-EX.
020400     EXIT.
020500
020600*-----------------------------------------------------------*
020700*  READ THE EVENT EXTRACT SEQUENTIALLY INTO THE EVENT TABLE  *
020800*-----------------------------------------------------------*
020900 C000-LOAD-EVENTS.
021000     READ EVENTS-FILE
021100         AT END
021200             MOVE "Y" TO WS-END-OF-EVENTS-FLAG.
021300     PERFORM C100-LOAD-ONE-EVENT
021400         THRU C199-LOAD-ONE-EVENT-EX
021500         UNTIL WS-END-OF-EVENTS.
021600 C099-LOAD-EVENTS-EX.
021700     EXIT.
021800
021900 C100-LOAD-ONE-EVENT.
022000     ADD 1 TO GRS-WK-TOTAL-EVENTS.
022100     SET GRS-EVT-IDX TO GRS-WK-TOTAL-EVENTS.
022200     MOVE GRS-EVT-EVENT-ID    TO GRS-TBL-EVENT-ID(GRS-EVT-IDX).
022300     MOVE GRS-EVT-TIMESTAMP   TO GRS-TBL-TIMESTAMP(GRS-EVT-IDX).
022400     MOVE GRS-EVT-DEVICE-TYPE TO GRS-TBL-DEVICE-TYPE(GRS-EVT-IDX).
022500     MOVE GRS-EVT-ZONE        TO GRS-TBL-ZONE(GRS-EVT-IDX).
022600     MOVE GRS-EVT-EVENT-TYPE  TO GRS-TBL-EVENT-TYPE(GRS-EVT-IDX).
022700     MOVE GRS-EVT-SEVERITY    TO GRS-TBL-SEVERITY(GRS-EVT-IDX).
022800     MOVE GRS-EVT-SUMMARY     TO GRS-TBL-SUMMARY(GRS-EVT-IDX).
022900     READ EVENTS-FILE
023000         AT END
023100             MOVE "Y" TO WS-END-OF-EVENTS-FLAG.
023200 C199-LOAD-ONE-EVENT-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------*
023600*  EXCHANGE SORT - TIMESTAMP DESCENDING (NEWEST FIRST)       *
023700*  LEXICOGRAPHIC DESCENDING IS CORRECT FOR ISO TIMESTAMPS.   *
023800*-----------------------------------------------------------*
023900 D000-SORT-EVENTS-DESC.
024000     IF  GRS-WK-TOTAL-EVENTS < 2
024100         GO TO D099-SORT-EVENTS-DESC-EX
024200     END-IF.
024300     MOVE 1 TO GRS-WK-SUB-1.
024400     PERFORM D100-SORT-OUTER-LOOP
024500         THRU D199-SORT-OUTER-LOOP-EX
024600         UNTIL GRS-WK-SUB-1 >= GRS-WK-TOTAL-EVENTS.
024700 D099-SORT-EVENTS-DESC-EX.
024800     EXIT.
024900
025000 D100-SORT-OUTER-LOOP.
025100     COMPUTE GRS-WK-SUB-2 = GRS-WK-SUB-1 + 1.
025200     PERFORM D200-SORT-INNER-LOOP
025300         THRU D299-SORT-INNER-LOOP-EX
025400         UNTIL GRS-WK-SUB-2 > GRS-WK-TOTAL-EVENTS.
025500     ADD 1 TO GRS-WK-SUB-1.
025600 D199-SORT-OUTER-LOOP-EX.
025700     EXIT.
025800
025900 D200-SORT-INNER-LOOP.
026000     SET GRS-EVT-IDX  TO GRS-WK-SUB-1.
026100     SET GRS-KEY-IDX  TO GRS-WK-SUB-2.
026200     IF  GRS-TBL-TIMESTAMP(GRS-EVT-IDX) <
026300         GRS-TBL-TIMESTAMP(GRS-KEY-IDX)
026400         MOVE GRS-EVT-ENTRY(GRS-EVT-IDX) TO WS-EVT-SWAP
026500         MOVE GRS-EVT-ENTRY(GRS-KEY-IDX) TO
026600              GRS-EVT-ENTRY(GRS-EVT-IDX)
026700         MOVE WS-EVT-SWAP TO GRS-EVT-ENTRY(GRS-KEY-IDX)
026800     END-IF.
026900     ADD 1 TO GRS-WK-SUB-2.
027000 D299-SORT-INNER-LOOP-EX.
027100     EXIT.
027200
027300*-----------------------------------------------------------*
027400*  CALL GRSRULE FOR EVERY EVENT AND ACCUMULATE THE KPIS      *
027500*-----------------------------------------------------------*
027600 E000-EVALUATE-EVENTS.
027700     IF  GRS-WK-TOTAL-EVENTS = 0
027800         GO TO E099-EVALUATE-EVENTS-EX
027900     END-IF.
028000     MOVE 1 TO GRS-WK-SUB-1.
028100     PERFORM E100-EVALUATE-ONE-EVENT
028200         THRU E199-EVALUATE-ONE-EVENT-EX
028300         UNTIL GRS-WK-SUB-1 > GRS-WK-TOTAL-EVENTS.
028400 E099-EVALUATE-EVENTS-EX.
028500     EXIT.
028600
028700 E100-EVALUATE-ONE-EVENT.
028800     SET GRS-EVT-IDX TO GRS-WK-SUB-1.
028900     MOVE GRS-TBL-EVENT-ID(GRS-EVT-IDX)
029000                                  TO GRS-RULE-EVENT-ID.
029100     MOVE GRS-TBL-TIMESTAMP(GRS-EVT-IDX)
029200                                  TO GRS-RULE-TIMESTAMP.
029300     MOVE GRS-TBL-DEVICE-TYPE(GRS-EVT-IDX)
029400                                  TO GRS-RULE-DEVICE-TYPE.
029500     MOVE GRS-TBL-ZONE(GRS-EVT-IDX)
029600                                  TO GRS-RULE-ZONE.
029700     MOVE GRS-TBL-EVENT-TYPE(GRS-EVT-IDX)
029800                                  TO GRS-RULE-EVENT-TYPE.
029900     MOVE GRS-TBL-SEVERITY(GRS-EVT-IDX)
030000                                  TO GRS-RULE-SEVERITY.
030100     MOVE GRS-TBL-SUMMARY(GRS-EVT-IDX)
030200                                  TO GRS-RULE-SUMMARY.
030300
030400     CALL "GRSRULE" USING GRS-RULE-PARMS.
030500
030600     MOVE GRS-RULE-POLICY-ID      TO
030700          GRS-TBL-POLICY-ID(GRS-EVT-IDX).
030800     MOVE GRS-RULE-POLICY-NAME    TO
030900          GRS-TBL-POLICY-NAME(GRS-EVT-IDX).
031000     MOVE GRS-RULE-REASON         TO
031100          GRS-TBL-REASON(GRS-EVT-IDX).
031200     MOVE GRS-RULE-ISO-CONTROL-ID TO
031300          GRS-TBL-ISO-CONTROL-ID(GRS-EVT-IDX).
031400     MOVE GRS-RULE-ISO-TITLE      TO
031500          GRS-TBL-ISO-TITLE(GRS-EVT-IDX).
031600     MOVE GRS-RULE-PCI-REQ-ID     TO
031700          GRS-TBL-PCI-REQ-ID(GRS-EVT-IDX).
031800     MOVE GRS-RULE-PCI-TITLE      TO
031900          GRS-TBL-PCI-TITLE(GRS-EVT-IDX).
032000     MOVE GRS-RULE-INCIDENT-TYPE  TO
032100          GRS-TBL-INCIDENT-TYPE(GRS-EVT-IDX).
032200
032300     MOVE GRS-TBL-SEVERITY(GRS-EVT-IDX) TO
032400          GRS-TBL-SEV-NORM(GRS-EVT-IDX).
032500     INSPECT GRS-TBL-SEV-NORM(GRS-EVT-IDX)
032600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032800     IF  GRS-TBL-SEV-NORM(GRS-EVT-IDX) = SPACES
032900         MOVE "LOW" TO GRS-TBL-SEV-NORM(GRS-EVT-IDX)
033000     END-IF.
033100
033200     IF  GRS-RULE-VIOLATION-YES
033300         MOVE "VIOLATION" TO GRS-TBL-STATUS(GRS-EVT-IDX)
033400         ADD 1 TO GRS-WK-VIOLATION-COUNT
033500         ADD 1 TO GRS-WK-SUB-3
033600         MOVE GRS-WK-SUB-1 TO GRS-VIOL-SUB(GRS-WK-SUB-3)
033700     ELSE
033800         MOVE "COMPLIANT" TO GRS-TBL-STATUS(GRS-EVT-IDX)
033900         ADD 1 TO GRS-WK-COMPLIANT-COUNT
034000     END-IF.
034100
034200     EVALUATE GRS-TBL-SEV-NORM(GRS-EVT-IDX)
034300         WHEN "LOW"      ADD 1 TO GRS-WK-LOW-COUNT
034400         WHEN "MEDIUM"   ADD 1 TO GRS-WK-MEDIUM-COUNT
034500         WHEN "HIGH"     ADD 1 TO GRS-WK-HIGH-COUNT
034600         WHEN "CRITICAL" ADD 1 TO GRS-WK-CRITICAL-COUNT
034700         WHEN OTHER      CONTINUE
034800     END-EVALUATE.
034900
035000     PERFORM E200-ACCUMULATE-EVTYPE
035100         THRU E299-ACCUMULATE-EVTYPE-EX.
035200     PERFORM E300-ACCUMULATE-ZONE
035300         THRU E399-ACCUMULATE-ZONE-EX.
035400
035500     ADD 1 TO GRS-WK-SUB-1.
035600 E199-EVALUATE-ONE-EVENT-EX.
035700     EXIT.
035800
035900*-----------------------------------------------------------*
036000*  GROW THE EVENT-TYPE TABLE ON FIRST SIGHT OF A NEW VALUE   *
036100*-----------------------------------------------------------*
036200 E200-ACCUMULATE-EVTYPE.
036300     MOVE "N" TO WS-WK-FOUND-SW.
036400     IF  GRS-WK-EVTYPE-COUNT = 0
036500         GO TO E210-ADD-NEW-EVTYPE
036600     END-IF.
036700     SET GRS-EVTYPE-IDX TO 1.
036800     SEARCH GRS-EVTYPE-ENTRY VARYING GRS-EVTYPE-IDX
036900         AT END CONTINUE
037000         WHEN GRS-ETBL-EVENT-TYPE(GRS-EVTYPE-IDX) =
037100              GRS-TBL-EVENT-TYPE(GRS-EVT-IDX)
037200              MOVE "Y" TO WS-WK-FOUND-SW
037300              ADD 1 TO GRS-ETBL-COUNT(GRS-EVTYPE-IDX)
037400     END-SEARCH.
037500     IF  WS-WK-FOUND-SW = "Y"
037600         GO TO E299-ACCUMULATE-EVTYPE-EX
037700     END-IF.
037800 E210-ADD-NEW-EVTYPE.
037900     ADD 1 TO GRS-WK-EVTYPE-COUNT.
038000     SET GRS-EVTYPE-IDX TO GRS-WK-EVTYPE-COUNT.
038100     MOVE GRS-TBL-EVENT-TYPE(GRS-EVT-IDX) TO
038200          GRS-ETBL-EVENT-TYPE(GRS-EVTYPE-IDX).
038300     MOVE 1 TO GRS-ETBL-COUNT(GRS-EVTYPE-IDX).
038400 E299-ACCUMULATE-EVTYPE-EX.
038500     EXIT.
038600
038700*-----------------------------------------------------------*
038800*  GROW THE ZONE TABLE ON FIRST SIGHT OF A NEW ZONE          *
038900*-----------------------------------------------------------*
039000 E300-ACCUMULATE-ZONE.
039100     MOVE "N" TO WS-WK-FOUND-SW.
039200     IF  GRS-WK-ZONE-COUNT = 0
039300         GO TO E310-ADD-NEW-ZONE
039400     END-IF.
039500     SET GRS-ZONE-IDX TO 1.
039600     SEARCH GRS-ZONE-ENTRY VARYING GRS-ZONE-IDX
039700         AT END CONTINUE
039800         WHEN GRS-ZTBL-ZONE(GRS-ZONE-IDX) =
039900              GRS-TBL-ZONE(GRS-EVT-IDX)
040000              MOVE "Y" TO WS-WK-FOUND-SW
040100              ADD 1 TO GRS-ZTBL-TOTAL(GRS-ZONE-IDX)
040200              IF  GRS-RULE-VIOLATION-YES
040300                  ADD 1 TO GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)
040400              END-IF
040500     END-SEARCH.
040600     IF  WS-WK-FOUND-SW = "Y"
040700         GO TO E399-ACCUMULATE-ZONE-EX
040800     END-IF.
040900 E310-ADD-NEW-ZONE.
041000     ADD 1 TO GRS-WK-ZONE-COUNT.
041100     SET GRS-ZONE-IDX TO GRS-WK-ZONE-COUNT.
041200     MOVE GRS-TBL-ZONE(GRS-EVT-IDX) TO
041300          GRS-ZTBL-ZONE(GRS-ZONE-IDX).
041400     MOVE 1 TO GRS-ZTBL-TOTAL(GRS-ZONE-IDX).
041500     IF  GRS-RULE-VIOLATION-YES
041600         MOVE 1 TO GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)
041700     ELSE
041800         MOVE 0 TO GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)
041900     END-IF.
042000 E399-ACCUMULATE-ZONE-EX.
042100     EXIT.
042200
042300*-----------------------------------------------------------*
042400*  OVERALL COMPLIANCE % AND VIOLATION %, ONE DECIMAL PLACE   *
042500*-----------------------------------------------------------*
042600 F000-COMPUTE-OVERALL-PCTS.
042700     IF  GRS-WK-TOTAL-EVENTS = 0
042800         MOVE 000.0 TO GRS-WK-COMPLIANCE-PCT
042900         MOVE 000.0 TO GRS-WK-VIOLATION-PCT
043000         GO TO F099-COMPUTE-OVERALL-PCTS-EX
043100     END-IF.
043200     COMPUTE GRS-WK-COMPLIANCE-PCT ROUNDED =
043300         (GRS-WK-COMPLIANT-COUNT * 100) / GRS-WK-TOTAL-EVENTS.
043400     COMPUTE GRS-WK-VIOLATION-PCT ROUNDED =
043500         (GRS-WK-VIOLATION-COUNT * 100) / GRS-WK-TOTAL-EVENTS.
043600 F099-COMPUTE-OVERALL-PCTS-EX.
043700     EXIT.
043800
043900*-----------------------------------------------------------*
044000*  PER-ZONE COMPLIANCE % AND STATUS AGAINST THE THRESHOLD    *
044100*-----------------------------------------------------------*
044200 G000-COMPUTE-ZONE-STATUS.
044300     IF  GRS-WK-ZONE-COUNT = 0
044400         GO TO G099-COMPUTE-ZONE-STATUS-EX
044500     END-IF.
044600     SET GRS-ZONE-IDX TO 1.
044700     PERFORM G100-COMPUTE-ONE-ZONE
044800         THRU G199-COMPUTE-ONE-ZONE-EX
044900         VARYING GRS-ZONE-IDX FROM 1 BY 1
045000         UNTIL GRS-ZONE-IDX > GRS-WK-ZONE-COUNT.
045100 G099-COMPUTE-ZONE-STATUS-EX.
045200     EXIT.
045300
045400 G100-COMPUTE-ONE-ZONE.
045500     IF  GRS-ZTBL-TOTAL(GRS-ZONE-IDX) = 0
045600         MOVE 000.0 TO GRS-ZTBL-PCT(GRS-ZONE-IDX)
045700     ELSE
045800         COMPUTE GRS-ZTBL-PCT(GRS-ZONE-IDX) ROUNDED =
045900             ((GRS-ZTBL-TOTAL(GRS-ZONE-IDX) -
046000               GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)) * 100) /
046100               GRS-ZTBL-TOTAL(GRS-ZONE-IDX)
046200     END-IF.
046300     IF  GRS-ZTBL-PCT(GRS-ZONE-IDX) < GRS-WK-THRESHOLD-PCT
046400         MOVE "NEEDS_ATTENTION"  TO GRS-ZTBL-STATUS(GRS-ZONE-IDX)
046500     ELSE
046600         MOVE "WITHIN_THRESHOLD" TO GRS-ZTBL-STATUS(GRS-ZONE-IDX)
046700     END-IF.
046800 G199-COMPUTE-ONE-ZONE-EX.
046900     EXIT.
047000
047100*-----------------------------------------------------------*
047200*  EXCHANGE SORT - COMPLIANCE % ASCENDING (WORST FIRST)      *
047300*-----------------------------------------------------------*
047400 H000-SORT-ZONES-ASC.
047500     IF  GRS-WK-ZONE-COUNT < 2
047600         GO TO H099-SORT-ZONES-ASC-EX
047700     END-IF.
047800     MOVE 1 TO GRS-WK-SUB-1.
047900     PERFORM H100-SORT-OUTER-LOOP
048000         THRU H199-SORT-OUTER-LOOP-EX
048100         UNTIL GRS-WK-SUB-1 >= GRS-WK-ZONE-COUNT.
048200 H099-SORT-ZONES-ASC-EX.
048300     EXIT.
048400
048500 H100-SORT-OUTER-LOOP.
048600     COMPUTE GRS-WK-SUB-2 = GRS-WK-SUB-1 + 1.
048700     PERFORM H200-SORT-INNER-LOOP
048800         THRU H299-SORT-INNER-LOOP-EX
048900         UNTIL GRS-WK-SUB-2 > GRS-WK-ZONE-COUNT.
049000     ADD 1 TO GRS-WK-SUB-1.
049100 H199-SORT-OUTER-LOOP-EX.
049200     EXIT.
049300
049400 H200-SORT-INNER-LOOP.
049500     SET GRS-ZONE-IDX  TO GRS-WK-SUB-1.
049600     SET GRS-ZSORT-IDX TO GRS-WK-SUB-2.
049700     IF  GRS-ZTBL-PCT(GRS-ZONE-IDX) >
049800         GRS-ZTBL-SORT-PCT(GRS-ZSORT-IDX)
049900         MOVE GRS-ZTBL-ZONE(GRS-ZONE-IDX)       TO WS-ZS-ZONE
050000         MOVE GRS-ZTBL-TOTAL(GRS-ZONE-IDX)       TO WS-ZS-TOTAL
050100         MOVE GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)  TO
050200              WS-ZS-VIOLATIONS
050300         MOVE GRS-ZTBL-PCT(GRS-ZONE-IDX)         TO WS-ZS-PCT
050400         MOVE GRS-ZTBL-STATUS(GRS-ZONE-IDX)      TO WS-ZS-STATUS
050500
050600         MOVE GRS-ZTBL-ZONE(GRS-ZSORT-IDX) TO
050700              GRS-ZTBL-ZONE(GRS-ZONE-IDX)
050800         MOVE GRS-ZTBL-TOTAL(GRS-ZSORT-IDX) TO
050900              GRS-ZTBL-TOTAL(GRS-ZONE-IDX)
051000         MOVE GRS-ZTBL-VIOLATIONS(GRS-ZSORT-IDX) TO
051100              GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)
051200         MOVE GRS-ZTBL-PCT(GRS-ZSORT-IDX) TO
051300              GRS-ZTBL-PCT(GRS-ZONE-IDX)
051400         MOVE GRS-ZTBL-STATUS(GRS-ZSORT-IDX) TO
051500              GRS-ZTBL-STATUS(GRS-ZONE-IDX)
051600
051700         MOVE WS-ZS-ZONE       TO GRS-ZTBL-ZONE(GRS-ZSORT-IDX)
051800         MOVE WS-ZS-TOTAL      TO GRS-ZTBL-TOTAL(GRS-ZSORT-IDX)
051900         MOVE WS-ZS-VIOLATIONS TO
052000              GRS-ZTBL-VIOLATIONS(GRS-ZSORT-IDX)
052100         MOVE WS-ZS-PCT        TO GRS-ZTBL-PCT(GRS-ZSORT-IDX)
052200         MOVE WS-ZS-STATUS     TO GRS-ZTBL-STATUS(GRS-ZSORT-IDX)
052300     END-IF.
052400     ADD 1 TO GRS-WK-SUB-2.
052500 H299-SORT-INNER-LOOP-EX.
052600     EXIT.
052700
052800*-----------------------------------------------------------*
052900*  TOP-5 EVENT TYPES AND TOP-5 ZONES BY DESCENDING COUNT     *
053000*  TIES KEEP ORIGINAL ENCOUNTER ORDER (FIRST SUBSCRIPT WINS) *
053100*-----------------------------------------------------------*
053200 I000-DERIVE-TOP-FIVE.
053300     MOVE SPACES TO WS-TOP-SELECT-DONE-FLAG.
053400     PERFORM I100-PICK-TOP-EVTYPE
053500         THRU I199-PICK-TOP-EVTYPE-EX
053600         VARYING GRS-WK-SUB-3 FROM 1 BY 1
053700         UNTIL GRS-WK-SUB-3 > 5.
053800     MOVE SPACES TO WS-TOP-SELECT-DONE-FLAG.
053900     PERFORM I200-PICK-TOP-ZONE
054000         THRU I299-PICK-TOP-ZONE-EX
054100         VARYING GRS-WK-SUB-3 FROM 1 BY 1
054200         UNTIL GRS-WK-SUB-3 > 5.
054300 I099-DERIVE-TOP-FIVE-EX.
054400     EXIT.
054500
054600 I100-PICK-TOP-EVTYPE.
054700     MOVE ZERO TO WS-BEST-COUNT.
054800     MOVE ZERO TO WS-BEST-SUB.
054900     IF  GRS-WK-EVTYPE-COUNT = 0
055000         GO TO I199-PICK-TOP-EVTYPE-EX
055100     END-IF.
055200     SET GRS-EVTYPE-IDX TO 1.
055300     PERFORM I110-TEST-ONE-EVTYPE
055400         THRU I119-TEST-ONE-EVTYPE-EX
055500         VARYING GRS-WK-SUB-1 FROM 1 BY 1
055600         UNTIL GRS-WK-SUB-1 > GRS-WK-EVTYPE-COUNT.
055700     IF  WS-BEST-SUB = 0
055800         GO TO I199-PICK-TOP-EVTYPE-EX
055900     END-IF.
056000     MOVE "X" TO WS-TOP-SELECT-DONE-FLAG(WS-BEST-SUB:1).
056100     MOVE GRS-ETBL-EVENT-TYPE(WS-BEST-SUB) TO
056200          GRS-TOP-ETYPE-NAME(GRS-WK-SUB-3).
056300     MOVE WS-BEST-COUNT TO GRS-TOP-ETYPE-COUNT(GRS-WK-SUB-3).
056400 I199-PICK-TOP-EVTYPE-EX.
056500     EXIT.
056600
056700 I110-TEST-ONE-EVTYPE.
056800     IF  WS-TOP-SELECT-DONE-FLAG(GRS-WK-SUB-1:1) NOT = "X"
056900     AND GRS-ETBL-COUNT(GRS-WK-SUB-1) > WS-BEST-COUNT
057000         MOVE GRS-ETBL-COUNT(GRS-WK-SUB-1) TO WS-BEST-COUNT
057100         MOVE GRS-WK-SUB-1 TO WS-BEST-SUB
057200     END-IF.
057300 I119-TEST-ONE-EVTYPE-EX.
057400     EXIT.
057500
057600 I200-PICK-TOP-ZONE.
057700     MOVE ZERO TO WS-BEST-COUNT.
057800     MOVE ZERO TO WS-BEST-SUB.
057900     IF  GRS-WK-ZONE-COUNT = 0
058000         GO TO I299-PICK-TOP-ZONE-EX
058100     END-IF.
058200     PERFORM I210-TEST-ONE-ZONE
058300         THRU I219-TEST-ONE-ZONE-EX
058400         VARYING GRS-WK-SUB-1 FROM 1 BY 1
058500         UNTIL GRS-WK-SUB-1 > GRS-WK-ZONE-COUNT.
058600     IF  WS-BEST-SUB = 0
058700         GO TO I299-PICK-TOP-ZONE-EX
058800     END-IF.
058900     MOVE "X" TO WS-TOP-SELECT-DONE-FLAG(WS-BEST-SUB:1).
059000     MOVE GRS-ZTBL-ZONE(WS-BEST-SUB) TO
059100          GRS-TOP-ZONE-NAME(GRS-WK-SUB-3).
059200     MOVE WS-BEST-COUNT TO GRS-TOP-ZONE-COUNT(GRS-WK-SUB-3).
059300 I299-PICK-TOP-ZONE-EX.
059400     EXIT.
059500
059600 I210-TEST-ONE-ZONE.
059700     IF  WS-TOP-SELECT-DONE-FLAG(GRS-WK-SUB-1:1) NOT = "X"
059800     AND GRS-ZTBL-TOTAL(GRS-WK-SUB-1) > WS-BEST-COUNT
059900         MOVE GRS-ZTBL-TOTAL(GRS-WK-SUB-1) TO WS-BEST-COUNT
060000         MOVE GRS-WK-SUB-1 TO WS-BEST-SUB
060100     END-IF.
060200 I219-TEST-ONE-ZONE-EX.
060300     EXIT.
060400
060500*-----------------------------------------------------------*
060600*  RECENT ALERTS - 5 NEWEST EVENTS OF SEVERITY HIGH/CRITICAL *
060700*  THE EVENT TABLE IS ALREADY SORTED NEWEST-FIRST (STEP D)   *
060800*-----------------------------------------------------------*
060900 J000-DERIVE-RECENT-ALERTS.
061000     MOVE 0 TO GRS-WK-ALERT-COUNT.
061100     IF  GRS-WK-TOTAL-EVENTS = 0
061200         GO TO J099-DERIVE-RECENT-ALERTS-EX
061300     END-IF.
061400     SET GRS-EVT-IDX TO 1.
061500     PERFORM J100-TEST-ONE-EVENT
061600         THRU J199-TEST-ONE-EVENT-EX
061700         VARYING GRS-WK-SUB-1 FROM 1 BY 1
061800         UNTIL GRS-WK-SUB-1 > GRS-WK-TOTAL-EVENTS
061900            OR GRS-WK-ALERT-COUNT = 5.
062000 J099-DERIVE-RECENT-ALERTS-EX.
062100     EXIT.
062200
062300 J100-TEST-ONE-EVENT.
062400     MOVE GRS-TBL-SEV-NORM(GRS-WK-SUB-1) TO WS-ALERT-SEVERITY.
062500     IF  WS-ALERT-SEVERITY = "HIGH"
062600     OR  WS-ALERT-SEVERITY = "CRITICAL"
062700         ADD 1 TO GRS-WK-ALERT-COUNT
062800         MOVE GRS-WK-SUB-1 TO GRS-ALERT-SUB(GRS-WK-ALERT-COUNT)
062900     END-IF.
063000 J199-TEST-ONE-EVENT-EX.
063100     EXIT.
063200
063300*-----------------------------------------------------------*
063400*  WRITE THE ENRICHED EVENT LISTING - NEWEST FIRST           *
063500*-----------------------------------------------------------*
063600 K000-WRITE-EVENTS-LIST.
063700     IF  GRS-WK-TOTAL-EVENTS = 0
063800         GO TO K099-WRITE-EVENTS-LIST-EX
063900     END-IF.
064000     PERFORM K100-WRITE-ONE-EVENT
064100         THRU K199-WRITE-ONE-EVENT-EX
064200         VARYING GRS-WK-SUB-1 FROM 1 BY 1
064300         UNTIL GRS-WK-SUB-1 > GRS-WK-TOTAL-EVENTS.
064400 K099-WRITE-EVENTS-LIST-EX.
064500     EXIT.
064600
064700 K100-WRITE-ONE-EVENT.
064800     MOVE SPACES TO GRS-LIST-RECORD.
064900     MOVE GRS-TBL-EVENT-ID(GRS-WK-SUB-1)    TO GRS-LST-EVENT-ID.
065000     MOVE GRS-TBL-TIMESTAMP(GRS-WK-SUB-1)   TO GRS-LST-TIMESTAMP.
065100     MOVE GRS-TBL-DEVICE-TYPE(GRS-WK-SUB-1) TO
065200          GRS-LST-DEVICE-TYPE.
065300     MOVE GRS-TBL-ZONE(GRS-WK-SUB-1)        TO GRS-LST-ZONE.
065400     MOVE GRS-TBL-EVENT-TYPE(GRS-WK-SUB-1)  TO GRS-LST-EVENT-TYPE.
065500     MOVE GRS-TBL-SEVERITY(GRS-WK-SUB-1)    TO GRS-LST-SEVERITY.
065600     MOVE GRS-TBL-SUMMARY(GRS-WK-SUB-1)     TO GRS-LST-SUMMARY.
065700     MOVE GRS-TBL-STATUS(GRS-WK-SUB-1)      TO
065800          GRS-LST-COMPLIANCE-STATUS.
065900     WRITE GRS-LIST-RECORD.
066000 K199-WRITE-ONE-EVENT-EX.
066100     EXIT.
066200
066300*-----------------------------------------------------------*
066400*  HAND THE ACCUMULATED RESULTS TO THE REPORT WRITER         *
066500*-----------------------------------------------------------*
066600 L000-CALL-REPORT-WRITER.
066700     CALL "GRSRPT" USING GRS-WORK-AREA
066800                         WS-RUN-DATE-TIME.
066900 L099-CALL-REPORT-WRITER-EX.
067000     EXIT.
067100
067200*-----------------------------------------------------------*
067300*  END-OF-JOB CONSOLE STATISTICS - DASHBOARD FEED VALUES     *
067400*-----------------------------------------------------------*
067500 M000-DISPLAY-JOB-STATISTICS.
067600     DISPLAY "GRSMAIN - TOP 5 EVENT TYPES BY VOLUME".
067700     PERFORM M100-SHOW-ONE-EVTYPE
067800         THRU M199-SHOW-ONE-EVTYPE-EX
067900         VARYING GRS-WK-SUB-1 FROM 1 BY 1
068000         UNTIL GRS-WK-SUB-1 > 5.
068100     DISPLAY "GRSMAIN - TOP 5 ZONES BY VOLUME".
068200     PERFORM M200-SHOW-ONE-ZONE
068300         THRU M299-SHOW-ONE-ZONE-EX
068400         VARYING GRS-WK-SUB-1 FROM 1 BY 1
068500         UNTIL GRS-WK-SUB-1 > 5.
068600     DISPLAY "GRSMAIN - RECENT HIGH/CRITICAL ALERTS "
068700             GRS-WK-ALERT-COUNT.
068800     PERFORM M300-SHOW-ONE-ALERT
068900         THRU M399-SHOW-ONE-ALERT-EX
069000         VARYING GRS-WK-SUB-1 FROM 1 BY 1
069100         UNTIL GRS-WK-SUB-1 > GRS-WK-ALERT-COUNT.
069200 M099-DISPLAY-JOB-STATISTICS-EX.
069300     EXIT.
069400
069500 M100-SHOW-ONE-EVTYPE.
069600     IF  GRS-TOP-ETYPE-COUNT(GRS-WK-SUB-1) > 0
069700         DISPLAY "  " GRS-TOP-ETYPE-NAME(GRS-WK-SUB-1)
069800                 " " GRS-TOP-ETYPE-COUNT(GRS-WK-SUB-1)
069900     END-IF.
070000 M199-SHOW-ONE-EVTYPE-EX.
070100     EXIT.
070200
070300 M200-SHOW-ONE-ZONE.
070400     IF  GRS-TOP-ZONE-COUNT(GRS-WK-SUB-1) > 0
070500         DISPLAY "  " GRS-TOP-ZONE-NAME(GRS-WK-SUB-1)
070600                 " " GRS-TOP-ZONE-COUNT(GRS-WK-SUB-1)
070700     END-IF.
070800 M299-SHOW-ONE-ZONE-EX.
070900     EXIT.
071000
071100 M300-SHOW-ONE-ALERT.
071200     SET GRS-EVT-IDX TO GRS-ALERT-SUB(GRS-WK-SUB-1).
071300     DISPLAY "  " GRS-TBL-EVENT-ID(GRS-EVT-IDX)
071400             " " GRS-TBL-TIMESTAMP(GRS-EVT-IDX).
071500 M399-SHOW-ONE-ALERT-EX.
071600     EXIT.
071700
071800*-----------------------------------------------------------*
071900*  ABEND / CLOSE-DOWN                                        *
072000*-----------------------------------------------------------*
072100 Y900-ABNORMAL-TERMINATION.
072200     PERFORM Z000-CLOSE-FILES
072300         THRU Z099-CLOSE-FILES-EX.
072400     MOVE 16 TO RETURN-CODE.
072500     GOBACK.
072600
072700 Z000-CLOSE-FILES.
072800     CLOSE EVENTS-FILE.
072900     CLOSE EVENTS-LIST-FILE.
073000 Z099-CLOSE-FILES-EX.
073100     EXIT.
073200*****************************************************************
073300*************** END OF PROGRAM SOURCE - GRSMAIN *****************
073400*****************************************************************
