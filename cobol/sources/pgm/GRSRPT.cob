000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRSRPT.
000500 AUTHOR.         C M YOUNG.
000600 INSTALLATION.   GRSEE PHYSICAL SECURITY COMPLIANCE UNIT.
000700 DATE-WRITTEN.   03 DECEMBER 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL AUDIT USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - PRINTS THE FOUR-SECTION GRSEE
001200*               COMPLIANCE AUDIT REPORT FROM THE WORK AREA
001300*               BUILT BY GRSMAIN.  OWNS REPORT-FILE - OPENS IT,
001400*               WRITES EVERY LINE, CLOSES IT, THEN RETURNS.
001500*               NO EVENT EVALUATION IS DONE HERE - GRSMAIN HAS
001600*               ALREADY RUN GRSRULE AND SORTED THE TABLES.
001700*
001800*---------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*---------------------------------------------------------------*
002100* GRS0006 03/12/1994 CMY  - INITIAL VERSION - HEADER, SUMMARY
002200*                           AND ZONE COMPLIANCE SECTIONS
002300*---------------------------------------------------------------*
002400* GRS0009 27/07/1996 CMY  - VIOLATIONS DETAIL SECTION ADDED -
002500*                           SECURITY COMMITTEE WANTED THE FULL
002600*                           REASON AND ISO/PCI TEXT PRINTED, NOT
002700*                           JUST THE POLICY ID
002800*---------------------------------------------------------------*
002900* GRS0011 19/06/1998 JBW  - Y2K REVIEW: RUN-DATE PRINTED AS
003000*                           CCYYMMDD THROUGHOUT - PASSED
003100*---------------------------------------------------------------*
003200* GRS0014 11/02/1999 JBW  - "NO VIOLATIONS RECORDED" LINE ADDED
003300*                           SO SECTION 4 IS NEVER LEFT BLANK
003400*---------------------------------------------------------------*
003500* GRS0017 14/05/2001 JBW  - ISO/PCI TEXT ON VIOL-LINE3 WAS BUILT
003600*                           WITH STRING ... DELIMITED BY SPACE ON
003700*                           FIELDS THAT HOLD EMBEDDED SPACES (EG
003800*                           "REQ. 9") - CUT THE TEXT SHORT EVERY
003900*                           TIME.  NOW TRIMMED BY REFERENCE MOD
004000*                           AND SPLIT ACROSS VIOL-LINE3/LINE4 SO
004100*                           THE FULL ISO/PCI TITLE FITS (PR-2210)
004200*---------------------------------------------------------------*
004300 EJECT
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   C01 IS TOP-OF-FORM
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                       ON  STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT REPORT-FILE  ASSIGN TO REPORT-FILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WK-C-RPT-FILE-STATUS.
006100
006200*****************************************************************
006300 DATA DIVISION.
006400*****************************************************************
006500 FILE SECTION.
006600 FD  REPORT-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS GRS-RPT-LINE.
006900     COPY GRSRPTL.
007000
007100 WORKING-STORAGE SECTION.
007200 01  FILLER                          PIC X(24) VALUE
007300     "** PROGRAM GRSRPT    **".
007400
007500 01  WK-C-RPT-FILE-STATUS            PIC X(02).
007600     88  WK-C-RPT-SUCCESSFUL              VALUE "00".
007700
007800 01  WS-RUN-DATE-EDIT.
007900     05  WS-RDE-CCYY                 PIC 9(04).
008000     05  FILLER                      PIC X(01) VALUE "-".
008100     05  WS-RDE-MM                   PIC 9(02).
008200     05  FILLER                      PIC X(01) VALUE "-".
008300     05  WS-RDE-DD                   PIC 9(02).
008400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-EDIT
008500                                  PIC X(10).
008600
008700 01  WS-RUN-TIME-EDIT.
008800     05  WS-RTE-HH                   PIC 9(02).
008900     05  FILLER                      PIC X(01) VALUE ":".
009000     05  WS-RTE-MI                   PIC 9(02).
009100     05  FILLER                      PIC X(01) VALUE ":".
009200     05  WS-RTE-SS                   PIC 9(02).
009300 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-EDIT
009400                                  PIC X(08).
009500
009600 01  WS-DASH-LINE                    PIC X(60) VALUE ALL "-".
009700
009800 01  WS-COUNT-EDIT                   PIC ZZZZ9.
009900 01  WS-PCT-EDIT                     PIC ZZZ.9.
010000
010100 77  WS-SUB-1                        PIC 9(05) COMP.
010200 01  WS-VIOL-PRINTED-FLAG            PIC X(01).
010300     88  WS-VIOL-WERE-PRINTED             VALUE "Y".
010400     88  WS-VIOL-NOT-PRINTED              VALUE "N".
010500*
010600* GRS0017 - WORK AREA FOR TRIMMING THE ISO/PCI ID AND TITLE
010700* FIELDS DOWN TO THEIR REAL LENGTH BEFORE THEY ARE STRUNG
010800* TOGETHER - SEE F100-COMPUTE-TRIM-LEN BELOW.
010900 77  WS-TRIM-LEN                     PIC 9(03) COMP.
011000 77  WS-TRIM-SUB-1                   PIC 9(03) COMP.
011100 77  WS-TRIM-SUB-2                   PIC 9(03) COMP.
011200 01  WS-TRIM-WORK                    PIC X(60).
011300
011400*****************************************************************
011500 LINKAGE SECTION.
011600*****************************************************************
011700     COPY GRSWORK.
011800
011900 01  LK-RUN-DATE-TIME.
012000     05  LK-RUN-DATE                 PIC 9(08).
012100     05  LK-RUN-TIME                 PIC 9(06).
012200
012300*****************************************************************
012400 PROCEDURE DIVISION USING GRS-WORK-AREA
012500                          LK-RUN-DATE-TIME.
012600*****************************************************************
012700 MAIN-MODULE.
012800     PERFORM A000-OPEN-REPORT
012900         THRU A099-OPEN-REPORT-EX.
013000     PERFORM B000-PRINT-HEADER
013100         THRU B099-PRINT-HEADER-EX.
013200     PERFORM C000-PRINT-SUMMARY
013300         THRU C099-PRINT-SUMMARY-EX.
013400     PERFORM D000-PRINT-ZONE-SECTION
013500         THRU D099-PRINT-ZONE-SECTION-EX.
013600     PERFORM E000-PRINT-VIOLATIONS-SECTION
013700         THRU E099-PRINT-VIOLATIONS-SECTION-EX.
013800     PERFORM Z000-CLOSE-REPORT
013900         THRU Z099-CLOSE-REPORT-EX.
014000     GOBACK.
014100
014200*-----------------------------------------------------------*
014300*  OPEN THE PRINT FILE                                       *
014400*-----------------------------------------------------------*
014500 A000-OPEN-REPORT.
014600     OPEN OUTPUT REPORT-FILE.
014700     IF  NOT WK-C-RPT-SUCCESSFUL
014800         DISPLAY "GRSRPT - OPEN FILE ERROR - REPORT-FILE"
014900         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
015000         GOBACK
015100     END-IF.
015200 A099-OPEN-REPORT-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------*
015600*  SECTION 1 - REPORT HEADER                                 *
015700*-----------------------------------------------------------*
015800 B000-PRINT-HEADER.
015900     MOVE LK-RUN-DATE TO WS-RUN-DATE-EDIT.
016000     MOVE LK-RUN-TIME TO WS-RUN-TIME-EDIT.
016100     MOVE SPACES TO GRS-RPT-HEADER-LINE.
016200     MOVE "GRSEE PHYSICAL SECURITY COMPLIANCE AUDIT REPORT"
016300                                       TO GRS-RH-TEXT.
016400     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
016500
016600     MOVE SPACES TO GRS-RPT-HEADER-LINE.
016700     STRING "GENERATED AT: " DELIMITED BY SIZE
016800            WS-RUN-DATE-R  DELIMITED BY SIZE
016900            " "            DELIMITED BY SIZE
017000            WS-RUN-TIME-R  DELIMITED BY SIZE
017100         INTO GRS-RH-TEXT.
017200     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
017300
017400     MOVE GRS-WK-THRESHOLD-PCT TO WS-PCT-EDIT.
017500     MOVE SPACES TO GRS-RPT-HEADER-LINE.
017600     STRING "THRESHOLD (%): " DELIMITED BY SIZE
017700            WS-PCT-EDIT       DELIMITED BY SIZE
017800         INTO GRS-RH-TEXT.
017900     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
018000
018100     MOVE SPACES TO GRS-RPT-HEADER-LINE.
018200     MOVE WS-DASH-LINE TO GRS-RH-TEXT.
018300     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
018400
018500     MOVE SPACES TO GRS-RPT-LINE.
018600     WRITE GRS-RPT-LINE.
018700 B099-PRINT-HEADER-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------*
019100*  SECTION 2 - COMPLIANCE SUMMARY KPIS                       *
019200*-----------------------------------------------------------*
019300 C000-PRINT-SUMMARY.
019400     MOVE SPACES TO GRS-RPT-HEADER-LINE.
019500     MOVE "COMPLIANCE SUMMARY" TO GRS-RH-TEXT.
019600     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
019700
019800     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
019900     MOVE GRS-WK-TOTAL-EVENTS TO WS-COUNT-EDIT.
020000     MOVE "TOTAL EVENTS"          TO GRS-RS-LABEL.
020100     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
020200     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
020300
020400     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
020500     MOVE GRS-WK-COMPLIANT-COUNT TO WS-COUNT-EDIT.
020600     MOVE "COMPLIANT EVENTS"      TO GRS-RS-LABEL.
020700     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
020800     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
020900
021000     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
021100     MOVE GRS-WK-VIOLATION-COUNT TO WS-COUNT-EDIT.
021200     MOVE "VIOLATION EVENTS"      TO GRS-RS-LABEL.
021300     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
021400     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
021500
021600     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
021700     MOVE GRS-WK-COMPLIANCE-PCT TO WS-PCT-EDIT.
021800     MOVE "COMPLIANCE PERCENT"    TO GRS-RS-LABEL.
021900     MOVE WS-PCT-EDIT             TO GRS-RS-VALUE.
022000     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
022100
022200     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
022300     MOVE GRS-WK-VIOLATION-PCT TO WS-PCT-EDIT.
022400     MOVE "VIOLATION PERCENT"     TO GRS-RS-LABEL.
022500     MOVE WS-PCT-EDIT             TO GRS-RS-VALUE.
022600     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
022700
022800     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
022900     MOVE GRS-WK-LOW-COUNT TO WS-COUNT-EDIT.
023000     MOVE "SEVERITY LOW"          TO GRS-RS-LABEL.
023100     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
023200     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
023300
023400     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
023500     MOVE GRS-WK-MEDIUM-COUNT TO WS-COUNT-EDIT.
023600     MOVE "SEVERITY MEDIUM"       TO GRS-RS-LABEL.
023700     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
023800     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
023900
024000     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
024100     MOVE GRS-WK-HIGH-COUNT TO WS-COUNT-EDIT.
024200     MOVE "SEVERITY HIGH"         TO GRS-RS-LABEL.
024300     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
024400     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
024500
024600     MOVE SPACES TO GRS-RPT-SUMMARY-LINE.
024700     MOVE GRS-WK-CRITICAL-COUNT TO WS-COUNT-EDIT.
024800     MOVE "SEVERITY CRITICAL"     TO GRS-RS-LABEL.
024900     MOVE WS-COUNT-EDIT           TO GRS-RS-VALUE.
025000     WRITE GRS-RPT-LINE FROM GRS-RPT-SUMMARY-LINE.
025100
025200     MOVE SPACES TO GRS-RPT-LINE.
025300     WRITE GRS-RPT-LINE.
025400 C099-PRINT-SUMMARY-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------*
025800*  SECTION 3 - COMPLIANCE BY ZONE (WORST FIRST)               *
025900*-----------------------------------------------------------*
026000 D000-PRINT-ZONE-SECTION.
026100     MOVE SPACES TO GRS-RPT-HEADER-LINE.
026200     MOVE "COMPLIANCE BY ZONE" TO GRS-RH-TEXT.
026300     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
026400
026500     MOVE SPACES TO GRS-RPT-ZONE-HDR-LINE.
026600     MOVE "ZONE"           TO GRS-RZH-ZONE.
026700     MOVE "TOTAL EVENTS"   TO GRS-RZH-TOTAL.
026800     MOVE "VIOLATIONS"     TO GRS-RZH-VIOL.
026900     MOVE "COMPLIANCE %"   TO GRS-RZH-PCT.
027000     MOVE "STATUS"         TO GRS-RZH-STATUS.
027100     WRITE GRS-RPT-LINE FROM GRS-RPT-ZONE-HDR-LINE.
027200
027300     IF  GRS-WK-ZONE-COUNT = 0
027400         MOVE SPACES TO GRS-RPT-HEADER-LINE
027500         MOVE "  NO ZONE ACTIVITY RECORDED FOR THIS RUN"
027600                                      TO GRS-RH-TEXT
027700         WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE
027800         GO TO D099-PRINT-ZONE-SECTION-EX
027900     END-IF.
028000
028100     PERFORM D100-PRINT-ONE-ZONE
028200         THRU D199-PRINT-ONE-ZONE-EX
028300         VARYING GRS-ZONE-IDX FROM 1 BY 1
028400         UNTIL GRS-ZONE-IDX > GRS-WK-ZONE-COUNT.
028500
028600     MOVE SPACES TO GRS-RPT-LINE.
028700     WRITE GRS-RPT-LINE.
028800 D099-PRINT-ZONE-SECTION-EX.
028900     EXIT.
029000
029100 D100-PRINT-ONE-ZONE.
029200     MOVE SPACES TO GRS-RPT-ZONE-LINE.
029300     MOVE GRS-ZTBL-ZONE(GRS-ZONE-IDX)        TO GRS-RZ-ZONE.
029400     MOVE GRS-ZTBL-TOTAL(GRS-ZONE-IDX)       TO GRS-RZ-TOTAL.
029500     MOVE GRS-ZTBL-VIOLATIONS(GRS-ZONE-IDX)  TO GRS-RZ-VIOLATIONS.
029600     MOVE GRS-ZTBL-PCT(GRS-ZONE-IDX)         TO GRS-RZ-PCT.
029700     MOVE GRS-ZTBL-STATUS(GRS-ZONE-IDX)      TO GRS-RZ-STATUS.
029800     WRITE GRS-RPT-LINE FROM GRS-RPT-ZONE-LINE.
029900 D199-PRINT-ONE-ZONE-EX.
030000     EXIT.
030100
030200*-----------------------------------------------------------*
030300*  SECTION 4 - VIOLATION DETAIL, IN LISTED (NEWEST-FIRST)    *
030400*  ORDER, VIA THE VIOLATION INDEX TABLE BUILT BY GRSMAIN     *
030500*-----------------------------------------------------------*
030600 E000-PRINT-VIOLATIONS-SECTION.
030700     MOVE SPACES TO GRS-RPT-HEADER-LINE.
030800     MOVE "VIOLATION DETAIL" TO GRS-RH-TEXT.
030900     WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE.
031000
031100     MOVE "N" TO WS-VIOL-PRINTED-FLAG.
031200     IF  GRS-WK-VIOLATION-COUNT = 0
031300         MOVE SPACES TO GRS-RPT-HEADER-LINE
031400         MOVE "  NO VIOLATIONS RECORDED FOR THIS RUN"
031500                                      TO GRS-RH-TEXT
031600         WRITE GRS-RPT-LINE FROM GRS-RPT-HEADER-LINE
031700         GO TO E099-PRINT-VIOLATIONS-SECTION-EX
031800     END-IF.
031900
032000     MOVE SPACES TO GRS-RPT-VIOL-HDR-LINE.
032100     MOVE
032200     "EVENT ID/TIMESTAMP/ZONE/DEVICE/TYPE/SEVERITY/POLICY"
032300                                       TO GRS-RVH-TEXT.
032400     WRITE GRS-RPT-LINE FROM GRS-RPT-VIOL-HDR-LINE.
032500
032600     PERFORM E100-PRINT-ONE-VIOLATION
032700         THRU E199-PRINT-ONE-VIOLATION-EX
032800         VARYING WS-SUB-1 FROM 1 BY 1
032900         UNTIL WS-SUB-1 > GRS-WK-VIOLATION-COUNT.
033000 E099-PRINT-VIOLATIONS-SECTION-EX.
033100     EXIT.
033200
033300 E100-PRINT-ONE-VIOLATION.
033400     SET GRS-EVT-IDX TO GRS-VIOL-SUB(WS-SUB-1).
033500
033600     MOVE SPACES TO GRS-RPT-VIOL-LINE1.
033700     MOVE GRS-TBL-EVENT-ID(GRS-EVT-IDX)     TO GRS-RV1-EVENT-ID.
033800     MOVE GRS-TBL-TIMESTAMP(GRS-EVT-IDX)    TO GRS-RV1-TIMESTAMP.
033900     MOVE GRS-TBL-ZONE(GRS-EVT-IDX)          TO GRS-RV1-ZONE.
034000     MOVE GRS-TBL-DEVICE-TYPE(GRS-EVT-IDX)   TO GRS-RV1-DEVICE.
034100     MOVE GRS-TBL-EVENT-TYPE(GRS-EVT-IDX)    TO
034200          GRS-RV1-EVENT-TYPE.
034300     MOVE GRS-TBL-SEVERITY(GRS-EVT-IDX)      TO
034400          GRS-RV1-SEVERITY.
034500     MOVE GRS-TBL-POLICY-ID(GRS-EVT-IDX)     TO GRS-RV1-POLICY.
034600     WRITE GRS-RPT-LINE FROM GRS-RPT-VIOL-LINE1.
034700
034800     MOVE SPACES TO GRS-RPT-VIOL-LINE2.
034900     MOVE GRS-TBL-REASON(GRS-EVT-IDX)        TO GRS-RV2-REASON.
035000     WRITE GRS-RPT-LINE FROM GRS-RPT-VIOL-LINE2.
035100
035200     MOVE SPACES TO WS-TRIM-WORK.
035300     MOVE GRS-TBL-ISO-CONTROL-ID(GRS-EVT-IDX) TO WS-TRIM-WORK.
035400     PERFORM F100-COMPUTE-TRIM-LEN
035500         THRU F199-COMPUTE-TRIM-LEN-EX.
035600     MOVE WS-TRIM-LEN TO WS-TRIM-SUB-1.
035700     IF  WS-TRIM-SUB-1 = 0
035800         MOVE 1 TO WS-TRIM-SUB-1
035900     END-IF.
036000
036100     MOVE SPACES TO WS-TRIM-WORK.
036200     MOVE GRS-TBL-ISO-TITLE(GRS-EVT-IDX) TO WS-TRIM-WORK.
036300     PERFORM F100-COMPUTE-TRIM-LEN
036400         THRU F199-COMPUTE-TRIM-LEN-EX.
036500     MOVE WS-TRIM-LEN TO WS-TRIM-SUB-2.
036600     IF  WS-TRIM-SUB-2 = 0
036700         MOVE 1 TO WS-TRIM-SUB-2
036800     END-IF.
036900
037000     MOVE SPACES TO GRS-RPT-VIOL-LINE3.
037100     STRING GRS-TBL-ISO-CONTROL-ID(GRS-EVT-IDX)(1:WS-TRIM-SUB-1)
037200                DELIMITED BY SIZE
037300            " " DELIMITED BY SIZE
037400            GRS-TBL-ISO-TITLE(GRS-EVT-IDX)(1:WS-TRIM-SUB-2)
037500                DELIMITED BY SIZE
037600         INTO GRS-RV3-ISO.
037700     WRITE GRS-RPT-LINE FROM GRS-RPT-VIOL-LINE3.
037800
037900     MOVE SPACES TO WS-TRIM-WORK.
038000     MOVE GRS-TBL-PCI-REQ-ID(GRS-EVT-IDX) TO WS-TRIM-WORK.
038100     PERFORM F100-COMPUTE-TRIM-LEN
038200         THRU F199-COMPUTE-TRIM-LEN-EX.
038300     MOVE WS-TRIM-LEN TO WS-TRIM-SUB-1.
038400     IF  WS-TRIM-SUB-1 = 0
038500         MOVE 1 TO WS-TRIM-SUB-1
038600     END-IF.
038700
038800     MOVE SPACES TO WS-TRIM-WORK.
038900     MOVE GRS-TBL-PCI-TITLE(GRS-EVT-IDX) TO WS-TRIM-WORK.
039000     PERFORM F100-COMPUTE-TRIM-LEN
039100         THRU F199-COMPUTE-TRIM-LEN-EX.
039200     MOVE WS-TRIM-LEN TO WS-TRIM-SUB-2.
039300     IF  WS-TRIM-SUB-2 = 0
039400         MOVE 1 TO WS-TRIM-SUB-2
039500     END-IF.
039600
039700     MOVE SPACES TO GRS-RPT-VIOL-LINE4.
039800     STRING GRS-TBL-PCI-REQ-ID(GRS-EVT-IDX)(1:WS-TRIM-SUB-1)
039900                DELIMITED BY SIZE
040000            " " DELIMITED BY SIZE
040100            GRS-TBL-PCI-TITLE(GRS-EVT-IDX)(1:WS-TRIM-SUB-2)
040200                DELIMITED BY SIZE
040300         INTO GRS-RV4-PCI.
040400     MOVE GRS-TBL-INCIDENT-TYPE(GRS-EVT-IDX) TO GRS-RV4-INCIDENT.
040500     WRITE GRS-RPT-LINE FROM GRS-RPT-VIOL-LINE4.
040600
040700     MOVE SPACES TO GRS-RPT-LINE.
040800     WRITE GRS-RPT-LINE.
040900 E199-PRINT-ONE-VIOLATION-EX.
041000     EXIT.
041100*
041200* GRS0017 - BACKS A FIELD'S TRAILING BLANKS OUT SO THE REAL TEXT
041300* CAN BE STRUNG TOGETHER WITHOUT DELIMITED BY SPACE CUTTING IT
041400* SHORT AT THE FIRST EMBEDDED SPACE (EG "REQ. 9", "PHYSICAL
041500* ENTRY CONTROLS").  WORKS ON WS-TRIM-WORK, LEAVES THE ANSWER IN
041600* WS-TRIM-LEN.
041700 F100-COMPUTE-TRIM-LEN.
041800     MOVE 60 TO WS-TRIM-LEN.
041900     PERFORM F200-BACK-UP-ONE
042000         THRU F299-BACK-UP-ONE-EX
042100         UNTIL WS-TRIM-LEN = 0
042200            OR WS-TRIM-WORK(WS-TRIM-LEN:1) NOT = SPACE.
042300 F199-COMPUTE-TRIM-LEN-EX.
042400     EXIT.
042500
042600 F200-BACK-UP-ONE.
042700     IF  WS-TRIM-WORK(WS-TRIM-LEN:1) = SPACE
042800         SUBTRACT 1 FROM WS-TRIM-LEN
042900     END-IF.
043000 F299-BACK-UP-ONE-EX.
043100     EXIT.
043200*-----------------------------------------------------------*
043300*  CLOSE THE PRINT FILE                                      *
043400*-----------------------------------------------------------*
043500 Z000-CLOSE-REPORT.
043600     CLOSE REPORT-FILE.
043700 Z099-CLOSE-REPORT-EX.
043800     EXIT.
043900*****************************************************************
044000*************** END OF PROGRAM SOURCE - GRSRPT ******************
044100*****************************************************************
