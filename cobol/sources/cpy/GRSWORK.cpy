000100*****************************************************************
000200* GRSWORK.CPYBK
000300* MAIN BATCH WORKING STORAGE FOR GRSMAIN - HOLDS THE IN-MEMORY
000400* EVENT TABLE, THE ZONE AND EVENT-TYPE BREAKDOWN TABLES, THE
000500* TOP-5 DASHBOARD TABLES AND THE RUNNING KPI COUNTERS.  ALSO
000600* COPIED INTO THE LINKAGE SECTION OF GRSLKUP AND GRSRPT SO THE
000700* TABLES CAN BE PASSED BY REFERENCE WITHOUT RE-KEYING THEM.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* GRS0003 22/03/1991 RFT  - INITIAL EVENT TABLE, 500 OCCURS
001200* GRS0007 03/12/1994 CMY  - ZONE AND EVENT-TYPE BREAKDOWN TABLES
001300*                           ADDED FOR THE QUARTERLY AUDIT REPORT
001400* GRS0010 27/07/1996 CMY  - EVENT TABLE EXPANDED 500 TO 5000
001500*                           OCCURS - VOLUME GROWTH IN CASH VAULT
001600*                           ZONE SINCE THE NEW READERS WENT IN
001700* GRS0013 11/02/1999 JBW  - TOP-5 AND RECENT-ALERT TABLES ADDED
001800*                           FOR THE NEW DASHBOARD EXTRACT
001900*****************************************************************
002000
002100 01  GRS-WORK-AREA.
002200     05  GRS-WK-COUNTERS.
002300         10  GRS-WK-TOTAL-EVENTS     PIC 9(05) COMP.
002400         10  GRS-WK-COMPLIANT-COUNT  PIC 9(05) COMP.
002500         10  GRS-WK-VIOLATION-COUNT  PIC 9(05) COMP.
002600         10  GRS-WK-LOW-COUNT        PIC 9(05) COMP.
002700         10  GRS-WK-MEDIUM-COUNT     PIC 9(05) COMP.
002800         10  GRS-WK-HIGH-COUNT       PIC 9(05) COMP.
002900         10  GRS-WK-CRITICAL-COUNT   PIC 9(05) COMP.
003000         10  GRS-WK-ZONE-COUNT       PIC 9(03) COMP.
003100         10  GRS-WK-EVTYPE-COUNT     PIC 9(03) COMP.
003200         10  GRS-WK-ALERT-COUNT      PIC 9(01) COMP.
003300         10  GRS-WK-COMPLIANCE-PCT   PIC 9(03)V9(01).
003400         10  GRS-WK-VIOLATION-PCT    PIC 9(03)V9(01).
003500         10  GRS-WK-THRESHOLD-PCT    PIC 9(03)V9(01)
003600                                      VALUE 090.0.
003700     05  GRS-WK-COUNTERS-R REDEFINES GRS-WK-COUNTERS.
003800         10  GRS-WK-COUNTERS-DUMP    PIC X(30).
003900*                        RAW BYTE VIEW - USED BY THE Y800 ABEND
004000*                        DUMP PARAGRAPH ONLY, NOT FOR ARITHMETIC
004100     05  GRS-WK-SUBSCRIPTS.
004200         10  GRS-WK-SUB-1            PIC 9(05) COMP.
004300         10  GRS-WK-SUB-2            PIC 9(05) COMP.
004400         10  GRS-WK-SUB-3            PIC 9(05) COMP.
004500         10  GRS-WK-SWAP-FLAG        PIC X(01).
004600             88  GRS-WK-SWAP-MADE            VALUE "Y".
004700             88  GRS-WK-SWAP-NONE            VALUE "N".
004800
004900     05  GRS-EVENT-TABLE.
005000         10  GRS-EVT-ENTRY OCCURS 5000 TIMES
005100                           INDEXED BY GRS-EVT-IDX.
005200             15  GRS-TBL-EVENT-ID       PIC X(40).
005300             15  GRS-TBL-TIMESTAMP      PIC X(19).
005400             15  GRS-TBL-DEVICE-TYPE    PIC X(10).
005500             15  GRS-TBL-ZONE           PIC X(15).
005600             15  GRS-TBL-EVENT-TYPE     PIC X(25).
005700             15  GRS-TBL-SEVERITY       PIC X(10).
005800             15  GRS-TBL-SUMMARY        PIC X(60).
005900             15  GRS-TBL-STATUS         PIC X(09).
006000*                        "COMPLIANT" OR "VIOLATION"
006100             15  GRS-TBL-POLICY-ID      PIC X(12).
006200             15  GRS-TBL-POLICY-NAME    PIC X(50).
006300             15  GRS-TBL-REASON         PIC X(70).
006400             15  GRS-TBL-ISO-CONTROL-ID PIC X(10).
006500             15  GRS-TBL-ISO-TITLE      PIC X(60).
006600             15  GRS-TBL-PCI-REQ-ID     PIC X(10).
006700             15  GRS-TBL-PCI-TITLE      PIC X(60).
006800             15  GRS-TBL-INCIDENT-TYPE  PIC X(35).
006900             15  GRS-TBL-SEV-NORM       PIC X(10).
007000*                        UPPER-CASED, TRIMMED SEVERITY - USED
007100*                        FOR THE BUCKET COUNTS AND THE RECENT-
007200*                        ALERTS FILTER ONLY, NOT FOR PRINTING
007300     05  GRS-EVENT-TABLE-R REDEFINES GRS-EVENT-TABLE.
007400         10  GRS-TBL-KEY-ENTRY OCCURS 5000 TIMES
007500                           INDEXED BY GRS-KEY-IDX.
007600             15  GRS-TBL-KEY-EVENT-ID   PIC X(40).
007700             15  GRS-TBL-KEY-TIMESTAMP  PIC X(19).
007800             15  FILLER                 PIC X(446).
007900
008000     05  GRS-ZONE-TABLE.
008100         10  GRS-ZONE-ENTRY OCCURS 50 TIMES
008200                           INDEXED BY GRS-ZONE-IDX.
008300             15  GRS-ZTBL-ZONE          PIC X(15).
008400             15  GRS-ZTBL-TOTAL         PIC 9(05) COMP.
008500             15  GRS-ZTBL-VIOLATIONS    PIC 9(05) COMP.
008600             15  GRS-ZTBL-PCT           PIC 9(03)V9(01).
008700             15  GRS-ZTBL-STATUS        PIC X(16).
008800     05  GRS-ZONE-TABLE-R REDEFINES GRS-ZONE-TABLE.
008900         10  GRS-ZTBL-SORT-ENTRY OCCURS 50 TIMES
009000                           INDEXED BY GRS-ZSORT-IDX.
009100             15  GRS-ZTBL-SORT-PCT      PIC 9(03)V9(01).
009200             15  FILLER                 PIC X(31).
009300
009400     05  GRS-EVTYPE-TABLE.
009500         10  GRS-EVTYPE-ENTRY OCCURS 50 TIMES
009600                           INDEXED BY GRS-EVTYPE-IDX.
009700             15  GRS-ETBL-EVENT-TYPE    PIC X(25).
009800             15  GRS-ETBL-COUNT         PIC 9(05) COMP.
009900
010000     05  GRS-TOP-EVTYPE-TABLE.
010100         10  GRS-TOP-ETYPE-ENTRY OCCURS 5 TIMES.
010200             15  GRS-TOP-ETYPE-NAME     PIC X(25).
010300             15  GRS-TOP-ETYPE-COUNT    PIC 9(05) COMP.
010400
010500     05  GRS-TOP-ZONE-TABLE.
010600         10  GRS-TOP-ZONE-ENTRY OCCURS 5 TIMES.
010700             15  GRS-TOP-ZONE-NAME      PIC X(15).
010800             15  GRS-TOP-ZONE-COUNT     PIC 9(05) COMP.
010900
011000     05  GRS-ALERT-TABLE.
011100         10  GRS-ALERT-ENTRY OCCURS 5 TIMES.
011200             15  GRS-ALERT-SUB          PIC 9(05) COMP.
011300
011400     05  GRS-VIOLATION-INDEX-TABLE.
011500         10  GRS-VIOL-SUB OCCURS 5000 TIMES PIC 9(05) COMP.
011600*                        RESERVED FOR FUTURE DASHBOARD FIELDS
011700    05  FILLER                     PIC X(08).
011800*****************************************************************
011900* END OF GRSWORK.CPYBK
012000*****************************************************************
