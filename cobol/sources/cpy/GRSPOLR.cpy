000100*****************************************************************
000200* GRSPOLR.CPYBK
000300* LINKAGE PARAMETER AREA FOR THE CALLED ROUTINE GRSRULE.
000400* ONE EVENT GOES IN, ONE POLICY RESULT / COMPLIANCE MAPPING /
000500* INCIDENT SUGGESTION COMES BACK.  NO FILE I-O IN GRSRULE - THE
000600* CALLING PROGRAM OWNS THE EVENT TABLE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* GRS0002 22/03/1991 RFT  - INITIAL VERSION FOR RULE-ENGINE CALL
001100* GRS0009 08/09/1996 CMY  - ADDED INCIDENT SUGGESTION GROUP
001200*                           (SECURITY OFFICE REQUEST 96-114)
001300*****************************************************************
001400
001500 01  GRS-RULE-PARMS.
001600     05  GRS-RULE-INPUT.
001700         10  GRS-RULE-EVENT-ID      PIC X(40).
001800         10  GRS-RULE-TIMESTAMP     PIC X(19).
001900         10  GRS-RULE-DEVICE-TYPE   PIC X(10).
002000         10  GRS-RULE-ZONE          PIC X(15).
002100         10  GRS-RULE-EVENT-TYPE    PIC X(25).
002200         10  GRS-RULE-SEVERITY      PIC X(10).
002300         10  GRS-RULE-SUMMARY       PIC X(60).
002400     05  GRS-RULE-OUTPUT.
002500         10  GRS-RULE-POLICY-ID       PIC X(12).
002600*                        EG "POL-PA-001", SPACES = NO VIOLATION
002700         10  GRS-RULE-POLICY-NAME     PIC X(50).
002800         10  GRS-RULE-IS-VIOLATION    PIC X(01).
002900             88  GRS-RULE-VIOLATION-YES     VALUE "Y".
003000             88  GRS-RULE-VIOLATION-NO      VALUE "N".
003100         10  GRS-RULE-REASON          PIC X(70).
003200         10  GRS-RULE-ISO-MAP.
003300             15  GRS-RULE-ISO-CONTROL-ID  PIC X(10).
003400             15  GRS-RULE-ISO-TITLE       PIC X(60).
003500         10  GRS-RULE-ISO-MAP-R REDEFINES GRS-RULE-ISO-MAP
003600                                      PIC X(70).
003700         10  GRS-RULE-PCI-MAP.
003800             15  GRS-RULE-PCI-REQ-ID      PIC X(10).
003900             15  GRS-RULE-PCI-TITLE       PIC X(60).
004000         10  GRS-RULE-PCI-MAP-R REDEFINES GRS-RULE-PCI-MAP
004100                                      PIC X(70).
004200         10  GRS-RULE-CREATE-INCIDENT PIC X(01).
004300             88  GRS-RULE-INCIDENT-YES      VALUE "Y".
004400             88  GRS-RULE-INCIDENT-NO       VALUE "N".
004500         10  GRS-RULE-INCIDENT-TYPE   PIC X(35).
004600        10  FILLER                  PIC X(04).
004700*****************************************************************
004800* END OF GRSPOLR.CPYBK
004900*****************************************************************
