000100*****************************************************************
000200* GRSRPTL.CPYBK
000300* PRINT LINE LAYOUTS FOR THE GRSEE AUDIT REPORT (GRSRPT).
000400* ONE 132-BYTE PRINT AREA, REDEFINED A DIFFERENT WAY FOR EACH
000500* SECTION OF THE REPORT.  A VIOLATION DETAIL TAKES FOUR PRINT
000600* LINES SINCE THE REASON / ISO / PCI TEXT WILL NOT FIT ACROSS.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* GRS0004 25/03/1991 RFT  - INITIAL HEADER AND SUMMARY LINES
001100* GRS0008 03/12/1994 CMY  - ZONE COMPLIANCE LINE ADDED
001200* GRS0012 27/07/1996 CMY  - VIOLATION DETAIL EXPANDED TO 3
001300*                           LINES SO ISO/PCI TEXT PRINTS IN FULL
001400* GRS0017 14/05/2001 JBW  - ISO AND PCI TEXT SPLIT ONTO THEIR OWN
001500*                           LINES (3 -> 4) - THE OLD SHARED LINE
001600*                           WAS TOO NARROW FOR THE LONGER TITLES
001700*                           AND WAS TRUNCATING THEM (PR-2210)
001800*****************************************************************
001900
002000 01  GRS-RPT-LINE                    PIC X(132).
002100
002200 01  GRS-RPT-HEADER-LINE REDEFINES GRS-RPT-LINE.
002300     05  FILLER                      PIC X(01).
002400     05  GRS-RH-TEXT                 PIC X(60).
002500     05  FILLER                      PIC X(71).
002600
002700 01  GRS-RPT-SUMMARY-LINE REDEFINES GRS-RPT-LINE.
002800     05  FILLER                      PIC X(01).
002900     05  GRS-RS-LABEL                PIC X(24).
003000     05  GRS-RS-VALUE                PIC X(20).
003100     05  FILLER                      PIC X(87).
003200
003300 01  GRS-RPT-ZONE-HDR-LINE REDEFINES GRS-RPT-LINE.
003400     05  FILLER                      PIC X(01).
003500     05  GRS-RZH-ZONE                PIC X(15).
003600     05  GRS-RZH-TOTAL               PIC X(13).
003700     05  GRS-RZH-VIOL                PIC X(11).
003800     05  GRS-RZH-PCT                 PIC X(15).
003900     05  GRS-RZH-STATUS              PIC X(16).
004000     05  FILLER                      PIC X(61).
004100
004200 01  GRS-RPT-ZONE-LINE REDEFINES GRS-RPT-LINE.
004300     05  FILLER                      PIC X(01).
004400     05  GRS-RZ-ZONE                 PIC X(15).
004500     05  FILLER                      PIC X(02).
004600     05  GRS-RZ-TOTAL                PIC ZZZZ9.
004700     05  FILLER                      PIC X(08).
004800     05  GRS-RZ-VIOLATIONS           PIC ZZZZ9.
004900     05  FILLER                      PIC X(06).
005000     05  GRS-RZ-PCT                  PIC ZZZ.9.
005100     05  FILLER                      PIC X(11).
005200     05  GRS-RZ-STATUS               PIC X(16).
005300     05  FILLER                      PIC X(49).
005400
005500 01  GRS-RPT-VIOL-HDR-LINE REDEFINES GRS-RPT-LINE.
005600     05  FILLER                      PIC X(01).
005700     05  GRS-RVH-TEXT                PIC X(130).
005800     05  FILLER                      PIC X(01).
005900*                        "EVENT ID / TIMESTAMP / ZONE / DEVICE /
006000*                         EVENT TYPE / SEVERITY / POLICY" ETC.
006100
006200 01  GRS-RPT-VIOL-LINE1 REDEFINES GRS-RPT-LINE.
006300     05  FILLER                      PIC X(01).
006400     05  GRS-RV1-EVENT-ID            PIC X(24).
006500     05  FILLER                      PIC X(01).
006600     05  GRS-RV1-TIMESTAMP           PIC X(19).
006700     05  FILLER                      PIC X(01).
006800     05  GRS-RV1-ZONE                PIC X(15).
006900     05  FILLER                      PIC X(01).
007000     05  GRS-RV1-DEVICE              PIC X(10).
007100     05  FILLER                      PIC X(01).
007200     05  GRS-RV1-EVENT-TYPE          PIC X(25).
007300     05  FILLER                      PIC X(01).
007400     05  GRS-RV1-SEVERITY            PIC X(10).
007500     05  FILLER                      PIC X(01).
007600     05  GRS-RV1-POLICY              PIC X(12).
007700     05  FILLER                      PIC X(10).
007800
007900 01  GRS-RPT-VIOL-LINE2 REDEFINES GRS-RPT-LINE.
008000     05  FILLER                      PIC X(05).
008100     05  GRS-RV2-REASON-LIT          PIC X(08) VALUE "REASON: ".
008200     05  GRS-RV2-REASON              PIC X(70).
008300     05  FILLER                      PIC X(49).
008400
008500 01  GRS-RPT-VIOL-LINE3 REDEFINES GRS-RPT-LINE.
008600     05  FILLER                      PIC X(05).
008700     05  GRS-RV3-ISO                 PIC X(71).
008800*                        "<CONTROL-ID> <TITLE>", TRIMMED AND
008900*                        RE-JOINED BY GRSRPT - NOT A STRAIGHT MOVE
009000     05  FILLER                      PIC X(56).
009100
009200 01  GRS-RPT-VIOL-LINE4 REDEFINES GRS-RPT-LINE.
009300     05  FILLER                      PIC X(05).
009400     05  GRS-RV4-PCI                 PIC X(71).
009500*                        "<REQ-ID> <TITLE>", TRIMMED AND
009600*                        RE-JOINED BY GRSRPT - NOT A STRAIGHT MOVE
009700     05  FILLER                      PIC X(01).
009800     05  GRS-RV4-INCIDENT            PIC X(35).
009900     05  FILLER                      PIC X(20).
010000*****************************************************************
010100* END OF GRSRPTL.CPYBK
010200*****************************************************************
