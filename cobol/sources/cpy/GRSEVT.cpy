000100*****************************************************************
000200* GRSEVT.CPYBK
000300* SENSOR EVENT RECORD - GRSEE PHYSICAL SECURITY COMPLIANCE
000400* ONE OCCURRENCE PER READING FROM AN RFID READER, PIR MOTION
000500* SENSOR, TEMPERATURE PROBE OR CCTV CAMERA.  FACILITIES SENDS
000600* THE DAILY EXTRACT OVER AS A FIXED SEQUENTIAL FILE, ONE READING
000700* PER RECORD, IN THE ORDER THE SENSORS LOGGED THEM.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* GRS0001 14/03/1991 RFT  - INITIAL COPYBOOK FOR EVENT EXTRACT
001200* GRS0006 02/11/1994 CMY  - ADDED SUMMARY TEXT FIELD (CR-0447)
001300* GRS0011 19/06/1998 JBW  - Y2K: TIMESTAMP CONFIRMED 4-DIGIT
001400*                           CENTURY, NO PACKED DATE FIELDS HELD
001500*                           IN THIS COPYBOOK - NO CHANGE REQ'D
001600*****************************************************************
001700
001800 01  GRS-EVENT-RECORD.
001900     05  GRS-EVT-EVENT-ID           PIC X(40).
002000*                        UNIQUE EVENT ID, EG "EVT_0001"
002100     05  GRS-EVT-TIMESTAMP          PIC X(19).
002200*                        "YYYY-MM-DDTHH:MM:SS", ZONE STRIPPED
002300     05  GRS-EVT-TIMESTAMP-R REDEFINES GRS-EVT-TIMESTAMP.
002400         10  GRS-EVT-TS-DATE-PART   PIC X(10).
002500         10  GRS-EVT-TS-SEPARATOR   PIC X(01).
002600         10  GRS-EVT-TS-TIME-PART   PIC X(08).
002700     05  GRS-EVT-DEVICE-TYPE        PIC X(10).
002800*                        RFID / PIR / TEMP / CAMERA / MQTT_SIM
002900     05  GRS-EVT-ZONE               PIC X(15).
003000*                        SERVER_ROOM, LOBBY, CASH_VAULT, ETC.
003100     05  GRS-EVT-EVENT-TYPE         PIC X(25).
003200*                        MOTION_DETECTED, RFID_ACCESS_DENIED...
003300     05  GRS-EVT-SEVERITY           PIC X(10).
003400*                        LOW / MEDIUM / HIGH / CRITICAL
003500     05  GRS-EVT-SUMMARY            PIC X(60).
003600*                        FREE-TEXT DESCRIPTION OF THE READING
003700     05  FILLER                     PIC X(21).
003800*                        RESERVED FOR FUTURE SENSOR ATTRIBUTES
003900*****************************************************************
004000* END OF GRSEVT.CPYBK
004100*****************************************************************
